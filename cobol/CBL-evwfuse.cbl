000010*==================================================================*
000020* PROGRAM NAME:    EVWFUSE
000030* ORIGINAL AUTHOR: R JANOWSKI
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR          REQUEST   DESCRIPTION
000070* ---------  --------------  --------  -----------------------
000080* 03/20/1989 R JANOWSKI      EW-0003   CREATED - STABLE MERGE OF  EW-0003
000090*                                      THE NORMALIZED EVENT TABLE
000100*                                      INTO TIMESTAMP ORDER
000110* 09/22/1991 R JANOWSKI      EW-0014   MERGE KEY NOW INCLUDES     EW-0014
000120*                                      SOURCE-SEQ AND REC-SEQ SO
000130*                                      EQUAL TIMESTAMPS HOLD THEIR
000140*                                      ORIGINAL READ ORDER
000150* 04/19/1996 T WALCOTT       EW-0041   ADDED FILTER CONDITION     EW-0041
000160*                                      EVALUATION AGAINST THE
000170*                                      SOURCE/SEVERITY/MESSAGE
000180*                                      TABLE BUILT BY EVWMAIN
000190* 11/03/1996 T WALCOTT       EW-0044   FILTER NOW SUPPORTS AND/OR EW-0044
000200*                                      COMBINATION AND A LEADING
000210*                                      NOT ON EACH CONDITION
000220* 01/08/1999 T WALCOTT       EW-0058   Y2K REVIEW - NO 2-DIGIT    EW-0058
000230*                                      YEAR FIELDS IN THIS PROGRAM
000240* 06/11/2001 T WALCOTT       EW-0067   REJECTED-COUNT ADDED TO    EW-0067
000250*                                      EVW-RUN-TOTALS FOR THE
000260*                                      CONTROL TOTALS REPORT
000261* 04/02/2003 T WALCOTT       EW-0071   MESSAGE FILTER NOW TRIMS   EW-0071
000262*                                      THE LITERAL TEXT TO ITS
000263*                                      OCCUPIED LENGTH BEFORE THE
000264*                                      CONTAINMENT SCAN
000265* 09/03/2003 T WALCOTT       EW-0077   ADDED A STANDALONE PASS-   EW-0077
000266*                                      DONE SWITCH AND A PERFORM
000267*                                      ... THRU RANGE FOR THE
000268*                                      ENTRY TRACE STEP
000270*==================================================================*
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.  EVWFUSE.
000300 AUTHOR. R JANOWSKI.
000310 INSTALLATION. COBOL DEVELOPMENT CENTER.
000320 DATE-WRITTEN. 03/20/1989.
000330 DATE-COMPILED.
000340 SECURITY. NON-CONFIDENTIAL.
000350*==================================================================*
000360 ENVIRONMENT DIVISION.
000370*------------------------------------------------------------------*
000380 CONFIGURATION SECTION.
000390*------------------------------------------------------------------*
000400 SOURCE-COMPUTER. IBM-3081.
000410 OBJECT-COMPUTER. IBM-3081.
000420 SPECIAL-NAMES.
000430     CLASS FILTER-FIELD-CODE IS 'S' 'V' 'M'.
000440*==================================================================*
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*------------------------------------------------------------------*
000510*    MERGE WORK AREAS - WS-SWAP-EVENT HOLDS ONE FULL TABLE ENTRY   *
000520*    WHILE TWO ENTRIES TRADE PLACES DURING THE IN-TABLE SORT.      *
000530*------------------------------------------------------------------*
000540 01  WS-SWAP-EVENT.
000550     05  WS-SWAP-TIMESTAMP             PIC 9(17).
000560     05  WS-SWAP-SOURCE                PIC X(12).
000570     05  WS-SWAP-SEV-FLAG                PIC X(01).
000580     05  WS-SWAP-SEVERITY                PIC S9(3)V9(2).
000590     05  WS-SWAP-MESSAGE                 PIC X(80).
000600     05  WS-SWAP-SRC-SEQ                 PIC 9(2) USAGE IS COMP.
000610     05  WS-SWAP-REC-SEQ                 PIC 9(7) USAGE IS COMP.
000620     05  FILLER                          PIC X(05).
000625 01  WS-SWAP-EVENT-FLAT REDEFINES WS-SWAP-EVENT.
000626     05  FILLER                          PIC X(122).
000630*------------------------------------------------------------------*
000640*    ALTERNATE NUMERIC VIEW OF THE MERGE KEY - TIMESTAMP, SOURCE   *
000650*    SEQUENCE AND RECORD SEQUENCE PACKED SIDE BY SIDE SO ONE       *
000660*    COMPARE DECIDES ORDER THE WAY A SINGLE SORT KEY WOULD.       *
000670*------------------------------------------------------------------*
000680 01  WS-MERGE-KEY-WORK.
000690     05  WS-KEY-A                       PIC 9(17)9(2)9(7).
000700 01  WS-MERGE-KEY-REDEF REDEFINES WS-MERGE-KEY-WORK.
000710     05  WS-KEY-A-TS                    PIC 9(17).
000720     05  WS-KEY-A-SRC                   PIC 9(2).
000730     05  WS-KEY-A-REC                   PIC 9(7).
000740 01  WS-MERGE-KEY-WORK-B.
000750     05  WS-KEY-B                       PIC 9(17)9(2)9(7).
000760 01  WS-MERGE-KEY-REDEF-B REDEFINES WS-MERGE-KEY-WORK-B.
000770     05  WS-KEY-B-TS                    PIC 9(17).
000780     05  WS-KEY-B-SRC                   PIC 9(2).
000790     05  WS-KEY-B-REC                   PIC 9(7).
000800*------------------------------------------------------------------*
000810 01  WS-SUBSCRIPTS-SWITCHES.
000820     05  WS-OUTER-IDX                   PIC S9(4) USAGE IS COMP.
000830     05  WS-INNER-IDX                   PIC S9(4) USAGE IS COMP.
000840     05  WS-SMALLEST-IDX                PIC S9(4) USAGE IS COMP.
000850     05  WS-WRITE-IDX                   PIC S9(4) USAGE IS COMP.
000860     05  WS-READ-IDX                     PIC S9(4) USAGE IS COMP.
000870     05  WS-MATCH-RESULT                 PIC X(01).
000880         88  WS-CONDITION-TRUE                    VALUE 'Y'.
000890         88  WS-CONDITION-FALSE                   VALUE 'N'.
000900     05  WS-RUNNING-RESULT               PIC X(01).
000910         88  WS-RUNNING-TRUE                      VALUE 'Y'.
000920         88  WS-RUNNING-FALSE                      VALUE 'N'.
000930     05  WS-MESSAGE-UPPER                PIC X(80).
000940     05  WS-LITERAL-UPPER                PIC X(20).
000950     05  WS-SCAN-POS                     PIC 9(3) USAGE IS COMP.
000951     05  WS-LITERAL-LEN                   PIC 9(3) USAGE IS COMP.
000952     05  WS-LITERAL-FOUND-FLAG            PIC X(01) VALUE 'N'.
000953         88  WS-LITERAL-FOUND                      VALUE 'Y'.
000954         88  WS-LITERAL-NOT-FOUND                  VALUE 'N'.
000955     05  FILLER                           PIC X(04).
000956*------------------------------------------------------------------*
000957*    STANDALONE PASS-COMPLETE SWITCH (EW-0041) - SET AFTER THE      *
000958*    SORT/FILTER PASSES FINISH, IN CASE A FUTURE RESTART CHECK      *
000959*    NEEDS TO TELL A COMPLETED RUN FROM ONE THAT ABENDED MID-PASS.  *
000960*------------------------------------------------------------------*
000961 77  WS-FUSE-PASS-DONE-SWITCH           PIC X(01) VALUE 'N'.
000962     88  WS-FUSE-PASS-DONE                      VALUE 'Y'.
000963     88  WS-FUSE-PASS-NOT-DONE                  VALUE 'N'.
000970*==================================================================*
000971 LINKAGE SECTION.
000980*------------------------------------------------------------------*
000990     COPY EVWEVT.
001000     COPY EVWCFG.
001010*==================================================================*
001020 PROCEDURE DIVISION USING EVW-EVENT-CONTROL, EVW-EVENT-TABLE,
001030     EVW-FILTER-CONTROL, EVW-FILTER-TABLE, EVW-RUN-TOTALS.
001040*------------------------------------------------------------------*
001050 0000-MAIN-PROCESSING.
001060*------------------------------------------------------------------*
001062     PERFORM 0010-ANNOUNCE-PASS-START THRU 0010-ANNOUNCE-PASS-START-EXIT.
001070     PERFORM 1000-SORT-EVENT-TABLE.
001080     MOVE EVW-EVENT-TABLE-SIZE TO RT-FUSED-COUNT.
001090     PERFORM 3000-EVALUATE-FILTER.
001092     SET WS-FUSE-PASS-DONE TO TRUE.
001100     GOBACK.
001102*------------------------------------------------------------------*
001104*    0010-ANNOUNCE-PASS-START (EW-0077) - TRACE LINE MARKING THE    *
001106*    START OF THE SORT/FILTER PASS.  KEPT AS ITS OWN PERFORM ...    *
001108*    THRU RANGE SO A SECOND TRACE STEP CAN BE ADDED WITHOUT         *
001109*    REOPENING 0000-MAIN-PROCESSING.                                *
001110*------------------------------------------------------------------*
001112 0010-ANNOUNCE-PASS-START.
001114*------------------------------------------------------------------*
001116     DISPLAY 'EVWFUSE - FUSION AND FILTER PASS STARTING'.
001118 0010-ANNOUNCE-PASS-START-EXIT.
001119     EXIT.
001120*------------------------------------------------------------------*
001122*    1000-SORT-EVENT-TABLE - A STRAIGHT SELECTION SORT OVER THE    *
001130*    NORMALIZED TABLE.  THE KEY IS TIMESTAMP, THEN SOURCE-SEQ,     *
001140*    THEN REC-SEQ, SO TWO EVENTS WITH THE SAME TIMESTAMP KEEP      *
001150*    THE ORDER THEY WERE READ IN - THE STABILITY RULE.            *
001160*------------------------------------------------------------------*
001170 1000-SORT-EVENT-TABLE.
001180*------------------------------------------------------------------*
001190     IF EVW-EVENT-TABLE-SIZE < 2
001200         GO TO 1000-SORT-EXIT
001210     END-IF.
001220     PERFORM 1010-SORT-ONE-PASS
001230         VARYING WS-OUTER-IDX FROM 1 BY 1
001240         UNTIL WS-OUTER-IDX >= EVW-EVENT-TABLE-SIZE.
001250 1000-SORT-EXIT.
001260     EXIT.
001270*------------------------------------------------------------------*
001280*    1010-SORT-ONE-PASS - FINDS THE SMALLEST KEY FROM WS-OUTER-IDX *
001290*    TO THE END OF THE TABLE AND SWAPS IT INTO PLACE.  DRIVEN BY   *
001300*    THE PERFORM ... VARYING ABOVE.                               *
001310*------------------------------------------------------------------*
001320 1010-SORT-ONE-PASS.
001330*------------------------------------------------------------------*
001340     MOVE WS-OUTER-IDX TO WS-SMALLEST-IDX.
001350     SET EVW-EVENT-IDX TO WS-OUTER-IDX.
001360     MOVE EV-TIMESTAMP (EVW-EVENT-IDX) TO WS-KEY-A-TS.
001370     MOVE EV-SRC-SEQ (EVW-EVENT-IDX)   TO WS-KEY-A-SRC.
001380     MOVE EV-REC-SEQ (EVW-EVENT-IDX)   TO WS-KEY-A-REC.
001390     PERFORM 1020-FIND-SMALLER-IN-TAIL
001400         VARYING WS-INNER-IDX FROM WS-OUTER-IDX BY 1
001410         UNTIL WS-INNER-IDX > EVW-EVENT-TABLE-SIZE.
001420     IF WS-SMALLEST-IDX NOT = WS-OUTER-IDX
001430         PERFORM 1100-SWAP-EVENTS
001440     END-IF.
001450*------------------------------------------------------------------*
001460*    1020-FIND-SMALLER-IN-TAIL - TESTS ONE TABLE ENTRY AGAINST THE *
001470*    SMALLEST KEY FOUND SO FAR.  DRIVEN BY THE PERFORM ... VARYING *
001480*    ABOVE.                                                       *
001490*------------------------------------------------------------------*
001500 1020-FIND-SMALLER-IN-TAIL.
001510*------------------------------------------------------------------*
001520     SET EVW-EVENT-IDX TO WS-INNER-IDX.
001530     MOVE EV-TIMESTAMP (EVW-EVENT-IDX) TO WS-KEY-B-TS.
001540     MOVE EV-SRC-SEQ (EVW-EVENT-IDX)   TO WS-KEY-B-SRC.
001550     MOVE EV-REC-SEQ (EVW-EVENT-IDX)   TO WS-KEY-B-REC.
001560     IF WS-KEY-B < WS-KEY-A
001570         MOVE WS-INNER-IDX TO WS-SMALLEST-IDX
001580         MOVE WS-KEY-B-TS  TO WS-KEY-A-TS
001590         MOVE WS-KEY-B-SRC TO WS-KEY-A-SRC
001600         MOVE WS-KEY-B-REC TO WS-KEY-A-REC
001610     END-IF.
001620*------------------------------------------------------------------*
001630 1100-SWAP-EVENTS.
001640*------------------------------------------------------------------*
001650     SET EVW-EVENT-IDX TO WS-OUTER-IDX.
001660     MOVE EV-TIMESTAMP (EVW-EVENT-IDX) TO WS-SWAP-TIMESTAMP.
001670     MOVE EV-SOURCE    (EVW-EVENT-IDX) TO WS-SWAP-SOURCE.
001680     MOVE EV-SEV-FLAG  (EVW-EVENT-IDX) TO WS-SWAP-SEV-FLAG.
001690     MOVE EV-SEVERITY  (EVW-EVENT-IDX) TO WS-SWAP-SEVERITY.
001700     MOVE EV-MESSAGE   (EVW-EVENT-IDX) TO WS-SWAP-MESSAGE.
001710     MOVE EV-SRC-SEQ   (EVW-EVENT-IDX) TO WS-SWAP-SRC-SEQ.
001720     MOVE EV-REC-SEQ   (EVW-EVENT-IDX) TO WS-SWAP-REC-SEQ.
001730*
001740     SET WS-READ-IDX TO WS-SMALLEST-IDX.
001750     SET EVW-EVENT-R-IDX TO WS-SMALLEST-IDX.
001760     MOVE EV-TIMESTAMP (WS-SMALLEST-IDX) TO
001770         EV-TIMESTAMP (WS-OUTER-IDX).
001780     MOVE EV-SOURCE    (WS-SMALLEST-IDX) TO
001790         EV-SOURCE    (WS-OUTER-IDX).
001800     MOVE EV-SEV-FLAG  (WS-SMALLEST-IDX) TO
001810         EV-SEV-FLAG  (WS-OUTER-IDX).
001820     MOVE EV-SEVERITY  (WS-SMALLEST-IDX) TO
001830         EV-SEVERITY  (WS-OUTER-IDX).
001840     MOVE EV-MESSAGE   (WS-SMALLEST-IDX) TO
001850         EV-MESSAGE   (WS-OUTER-IDX).
001860     MOVE EV-SRC-SEQ   (WS-SMALLEST-IDX) TO
001870         EV-SRC-SEQ   (WS-OUTER-IDX).
001880     MOVE EV-REC-SEQ   (WS-SMALLEST-IDX) TO
001890         EV-REC-SEQ   (WS-OUTER-IDX).
001900*
001910     MOVE WS-SWAP-TIMESTAMP TO EV-TIMESTAMP (WS-SMALLEST-IDX).
001920     MOVE WS-SWAP-SOURCE    TO EV-SOURCE    (WS-SMALLEST-IDX).
001930     MOVE WS-SWAP-SEV-FLAG  TO EV-SEV-FLAG  (WS-SMALLEST-IDX).
001940     MOVE WS-SWAP-SEVERITY  TO EV-SEVERITY  (WS-SMALLEST-IDX).
001950     MOVE WS-SWAP-MESSAGE   TO EV-MESSAGE   (WS-SMALLEST-IDX).
001960     MOVE WS-SWAP-SRC-SEQ   TO EV-SRC-SEQ   (WS-SMALLEST-IDX).
001970     MOVE WS-SWAP-REC-SEQ   TO EV-REC-SEQ   (WS-SMALLEST-IDX).
001980*------------------------------------------------------------------*
001990*    3000-EVALUATE-FILTER - WHEN FC-ACTIVE-COUNT IS ZERO EVERY     *
002000*    EVENT IS SELECTED.  OTHERWISE EACH EVENT IS TESTED AGAINST    *
002010*    THE CONDITION TABLE AND KEPT EVENTS ARE COMPACTED DOWN INTO   *
002020*    THE FRONT OF THE TABLE, SHRINKING EVW-EVENT-TABLE-SIZE.       *
002030*------------------------------------------------------------------*
002040 3000-EVALUATE-FILTER.
002050*------------------------------------------------------------------*
002060     MOVE ZERO TO WS-WRITE-IDX.
002070     MOVE ZERO TO RT-SELECTED-COUNT.
002080     MOVE ZERO TO RT-REJECTED-COUNT.
002090     IF FC-ACTIVE-COUNT = ZERO
002100         MOVE EVW-EVENT-TABLE-SIZE TO RT-SELECTED-COUNT
002110         GO TO 3000-EVALUATE-EXIT
002120     END-IF.
002130     PERFORM 3050-EVALUATE-ONE-EVENT
002140         VARYING WS-READ-IDX FROM 1 BY 1
002150         UNTIL WS-READ-IDX > EVW-EVENT-TABLE-SIZE.
002160     MOVE WS-WRITE-IDX TO EVW-EVENT-TABLE-SIZE.
002170 3000-EVALUATE-EXIT.
002180     EXIT.
002190*------------------------------------------------------------------*
002200*    3050-EVALUATE-ONE-EVENT - TESTS ONE EVENT AGAINST THE FILTER  *
002210*    AND COMPACTS IT DOWN IF KEPT.  DRIVEN BY THE PERFORM ...      *
002220*    VARYING ABOVE.                                               *
002230*------------------------------------------------------------------*
002240 3050-EVALUATE-ONE-EVENT.
002250*------------------------------------------------------------------*
002260     SET EVW-EVENT-IDX TO WS-READ-IDX.
002270     PERFORM 3100-TEST-ALL-CONDITIONS.
002280     IF WS-RUNNING-TRUE
002290         ADD 1 TO WS-WRITE-IDX
002300         ADD 1 TO RT-SELECTED-COUNT
002310         IF WS-WRITE-IDX NOT = WS-READ-IDX
002320             PERFORM 3900-COPY-DOWN-EVENT
002330         END-IF
002340     ELSE
002350         ADD 1 TO RT-REJECTED-COUNT
002360     END-IF.
002370*------------------------------------------------------------------*
002380*    3100-TEST-ALL-CONDITIONS - WALKS THE FILTER TABLE IN ORDER,   *
002390*    COMBINING EACH CONDITION'S RESULT WITH AND/OR AS DIRECTED.    *
002400*------------------------------------------------------------------*
002410 3100-TEST-ALL-CONDITIONS.
002420*------------------------------------------------------------------*
002430     SET WS-RUNNING-TRUE TO TRUE.
002440     PERFORM 3150-COMBINE-ONE-CONDITION
002450         VARYING FC-IDX FROM 1 BY 1
002460         UNTIL FC-IDX > FC-ACTIVE-COUNT.
002470*------------------------------------------------------------------*
002480*    3150-COMBINE-ONE-CONDITION - TESTS ONE FILTER CONDITION AND   *
002490*    FOLDS IT INTO THE RUNNING RESULT.  DRIVEN BY THE PERFORM ...  *
002500*    VARYING ABOVE.                                               *
002510*------------------------------------------------------------------*
002520 3150-COMBINE-ONE-CONDITION.
002530*------------------------------------------------------------------*
002540     PERFORM 3200-TEST-ONE-CONDITION.
002550     IF FC-IS-NEGATED (FC-IDX)
002560         IF WS-CONDITION-TRUE
002570             SET WS-CONDITION-FALSE TO TRUE
002580         ELSE
002590             SET WS-CONDITION-TRUE TO TRUE
002600         END-IF
002610     END-IF.
002620     IF FC-COMBINE-IS-FIRST (FC-IDX)
002630         MOVE WS-MATCH-RESULT TO WS-RUNNING-RESULT
002640     ELSE IF FC-COMBINE-IS-AND (FC-IDX)
002650         IF WS-RUNNING-FALSE OR WS-CONDITION-FALSE
002660             SET WS-RUNNING-FALSE TO TRUE
002670         ELSE
002680             SET WS-RUNNING-TRUE TO TRUE
002690         END-IF
002700     ELSE
002710         IF WS-RUNNING-TRUE OR WS-CONDITION-TRUE
002720             SET WS-RUNNING-TRUE TO TRUE
002730         ELSE
002740             SET WS-RUNNING-FALSE TO TRUE
002750         END-IF
002760     END-IF.
002770*------------------------------------------------------------------*
002780*    3200-TEST-ONE-CONDITION - A SOURCE TEST IS AN EXACT MATCH;    *
002790*    A SEVERITY TEST USES THE OPERATOR CODE AND FAILS OUTRIGHT    *
002800*    WHEN THE EVENT HAS NO SEVERITY; A MESSAGE TEST IS A          *
002810*    CASE-SENSITIVE SUBSTRING SEARCH.                            *
002820*------------------------------------------------------------------*
002830 3200-TEST-ONE-CONDITION.
002840*------------------------------------------------------------------*
002850     SET WS-CONDITION-FALSE TO TRUE.
002860     IF FC-FIELD-CODE (FC-IDX) IS NOT FILTER-FIELD-CODE
002870         DISPLAY 'EVWFUSE - BAD FILTER FIELD CODE, CONDITION ',
002880             FC-IDX
002890     ELSE IF FC-FIELD-IS-SOURCE (FC-IDX)
002900         IF EV-SOURCE (EVW-EVENT-IDX) = FC-LITERAL-TEXT (FC-IDX)
002910             (1:12)
002920             SET WS-CONDITION-TRUE TO TRUE
002930         END-IF
002940     ELSE IF FC-FIELD-IS-SEVERITY (FC-IDX)
002950         IF EV-SEV-ABSENT (EVW-EVENT-IDX)
002960             SET WS-CONDITION-FALSE TO TRUE
002970         ELSE
002980             EVALUATE FC-OPERATOR (FC-IDX)
002990                 WHEN 'EQ'
003000                     IF EV-SEVERITY (EVW-EVENT-IDX) =
003010                             FC-LITERAL-NUM (FC-IDX)
003020                         SET WS-CONDITION-TRUE TO TRUE
003030                     END-IF
003040                 WHEN 'GE'
003050                     IF EV-SEVERITY (EVW-EVENT-IDX) >=
003060                             FC-LITERAL-NUM (FC-IDX)
003070                         SET WS-CONDITION-TRUE TO TRUE
003080                     END-IF
003090                 WHEN 'GT'
003100                     IF EV-SEVERITY (EVW-EVENT-IDX) >
003110                             FC-LITERAL-NUM (FC-IDX)
003120                         SET WS-CONDITION-TRUE TO TRUE
003130                     END-IF
003140                 WHEN 'LE'
003150                     IF EV-SEVERITY (EVW-EVENT-IDX) <=
003160                             FC-LITERAL-NUM (FC-IDX)
003170                         SET WS-CONDITION-TRUE TO TRUE
003180                     END-IF
003190                 WHEN 'LT'
003200                     IF EV-SEVERITY (EVW-EVENT-IDX) <
003210                             FC-LITERAL-NUM (FC-IDX)
003220                         SET WS-CONDITION-TRUE TO TRUE
003230                     END-IF
003240                 WHEN OTHER
003250                     SET WS-CONDITION-FALSE TO TRUE
003260             END-EVALUATE
003270         END-IF
003280     ELSE
003290         MOVE EV-MESSAGE (EVW-EVENT-IDX) TO WS-MESSAGE-UPPER
003300         MOVE FC-LITERAL-TEXT (FC-IDX) TO WS-LITERAL-UPPER
003305         PERFORM 3250-FIND-LITERAL-LEN
003310         MOVE ZERO TO WS-SCAN-POS
003315         IF WS-LITERAL-LEN > ZERO
003320             INSPECT WS-MESSAGE-UPPER TALLYING WS-SCAN-POS FOR ALL
003330                 WS-LITERAL-UPPER (1:WS-LITERAL-LEN)
003335         END-IF
003340         IF WS-SCAN-POS > ZERO
003350             SET WS-CONDITION-TRUE TO TRUE
003360         END-IF
003370     END-IF.
003372*------------------------------------------------------------------*
003374*    3250-FIND-LITERAL-LEN (EW-0071) - OCCUPIED LENGTH OF            *
003375*    WS-LITERAL-UPPER, SCANNING BACKWARD FROM POSITION 20 FOR       *
003376*    THE FIRST NON-SPACE BYTE.  WITHOUT THIS THE CONTAINMENT        *
003377*    SCAN ABOVE COMPARES THE MESSAGE AGAINST THE FULL SPACE-        *
003378*    PADDED 20-BYTE LITERAL, WHICH ALMOST NEVER MATCHES.            *
003379*------------------------------------------------------------------*
003380 3250-FIND-LITERAL-LEN.
003381*------------------------------------------------------------------*
003382     SET WS-LITERAL-NOT-FOUND TO TRUE.
003383     PERFORM 3260-TEST-ONE-LITERAL-POS
003384         VARYING WS-LITERAL-LEN FROM 20 BY -1
003385         UNTIL WS-LITERAL-LEN < 1 OR WS-LITERAL-FOUND.
003386*------------------------------------------------------------------*
003387*    3260-TEST-ONE-LITERAL-POS - ONE BYTE OF WS-LITERAL-UPPER,       *
003388*    DRIVEN BY THE PERFORM ... VARYING ABOVE.                       *
003389*------------------------------------------------------------------*
003390 3260-TEST-ONE-LITERAL-POS.
003391*------------------------------------------------------------------*
003392     IF WS-LITERAL-UPPER (WS-LITERAL-LEN:1) NOT = SPACE
003393         SET WS-LITERAL-FOUND TO TRUE
003394     END-IF.
003395*------------------------------------------------------------------*
003396 3900-COPY-DOWN-EVENT.
003400*------------------------------------------------------------------*
003410     SET EVW-EVENT-R-IDX TO WS-WRITE-IDX.
003420     MOVE EV-TIMESTAMP (WS-READ-IDX) TO EV-TIMESTAMP (WS-WRITE-IDX).
003430     MOVE EV-SOURCE    (WS-READ-IDX) TO EV-SOURCE    (WS-WRITE-IDX).
003440     MOVE EV-SEV-FLAG  (WS-READ-IDX) TO EV-SEV-FLAG  (WS-WRITE-IDX).
003450     MOVE EV-SEVERITY  (WS-READ-IDX) TO EV-SEVERITY  (WS-WRITE-IDX).
003460     MOVE EV-MESSAGE   (WS-READ-IDX) TO EV-MESSAGE   (WS-WRITE-IDX).
003470     MOVE EV-SRC-SEQ   (WS-READ-IDX) TO EV-SRC-SEQ   (WS-WRITE-IDX).
003480     MOVE EV-REC-SEQ   (WS-READ-IDX) TO EV-REC-SEQ   (WS-WRITE-IDX).
