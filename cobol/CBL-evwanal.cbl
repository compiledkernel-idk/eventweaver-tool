000010*==================================================================*
000020* PROGRAM NAME:    EVWANAL
000030* ORIGINAL AUTHOR: R JANOWSKI
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR          REQUEST   DESCRIPTION
000070* ---------  --------------  --------  -----------------------
000080* 08/02/1993 R JANOWSKI      EW-0024   CREATED - TIME-GAP         EW-0024
000090*                                      DETECTION OVER THE FUSED
000100*                                      EVENT TABLE
000110* 05/17/1995 T WALCOTT       EW-0036   ADDED BURST DETECTION WITH EW-0036
000120*                                      SLIDING-WINDOW OVERLAP
000130*                                      SUPPRESSION
000140* 02/14/1996 T WALCOTT       EW-0039   ADDED SEVERITY-REGRESSION  EW-0039
000150*                                      DETECTION WITH ROLLING
000160*                                      MEAN OVER A FIFO BUFFER
000170* 09/09/1997 T WALCOTT       EW-0051   INSIGHTS NOW MERGED INTO   EW-0051
000180*                                      ONE TIME-ORDERED TABLE
000190*                                      BEFORE RETURN TO EVWMAIN
000200* 01/08/1999 T WALCOTT       EW-0058   Y2K REVIEW - DAY-NUMBER    EW-0058
000210*                                      ARITHMETIC ALREADY CARRIES
000220*                                      A 4-DIGIT YEAR THROUGHOUT
000230* 06/11/2001 T WALCOTT       EW-0068   ZERO OR SUB-THRESHOLD      EW-0068
000240*                                      CONFIG VALUE NOW DISABLES
000250*                                      THE CORRESPONDING PASS
000260* 04/02/2003 T WALCOTT       EW-0072   GAP TEST NOW INCLUSIVE OF   EW-0072
000270*                                      THE THRESHOLD; GAP LENGTH
000280*                                      NOW REPORTED IN SECONDS;
000290*                                      BURST OVERLAP SUPPRESSION
000300*                                      NOW COMPARES THE PRIOR
000310*                                      BURST'S END TIMESTAMP
000320*                                      INSTEAD OF ITS ARRAY INDEX
000330* 07/21/2003 T WALCOTT       EW-0074   SEV-REGRESSION PASS NOW    EW-0074
000340*                                      COMPARES THE CURRENT FULL-
000350*                                      BUFFER MEAN AGAINST THE
000360*                                      PREVIOUS FULL-BUFFER MEAN,
000370*                                      NOT A SINGLE EVENT AGAINST
000380*                                      THE MEAN; BURST/SEV-REGR
000390*                                      ENABLE TESTS NOW REQUIRE A
000400*                                      CONFIG VALUE GREATER THAN 1;
000410*                                      BURST IN-VALUE-2 NOW CARRIES
000420*                                      THE WINDOW WIDTH AND ITS
000430*                                      SUMMARY WORDING MATCHES THE
000440*                                      PRESCRIBED TEXT; INSIGHT
000450*                                      SORT NOW BREAKS START-TIME
000460*                                      TIES ON KIND
000465* 09/03/2003 T WALCOTT       EW-0076   ADDED A STANDALONE SORT-    EW-0076
000466*                                      DONE SWITCH AND A PERFORM
000467*                                      ... THRU RANGE FOR THE
000468*                                      ENTRY TRACE STEP
000470*==================================================================*
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.  EVWANAL.
000500 AUTHOR. R JANOWSKI.
000510 INSTALLATION. COBOL DEVELOPMENT CENTER.
000520 DATE-WRITTEN. 08/02/1993.
000530 DATE-COMPILED.
000540 SECURITY. NON-CONFIDENTIAL.
000550*==================================================================*
000560 ENVIRONMENT DIVISION.
000570*------------------------------------------------------------------*
000580 CONFIGURATION SECTION.
000590*------------------------------------------------------------------*
000600 SOURCE-COMPUTER. IBM-3081.
000610 OBJECT-COMPUTER. IBM-3081.
000620 SPECIAL-NAMES.
000630     UPSI-0 ON STATUS IS EVW-TRACE-ON
000640            OFF STATUS IS EVW-TRACE-OFF.
000650*==================================================================*
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680*------------------------------------------------------------------*
000690*    MONTH LENGTH TABLE - SAME LITERAL-STRING-PLUS-REDEFINES       *
000700*    IDIOM USED IN EVWMAIN, KEPT LOCAL SINCE THIS PROGRAM DOES     *
000710*    ITS OWN DAY-NUMBER CONVERSION FOR THE GAP/BURST ARITHMETIC.  *
000720*------------------------------------------------------------------*
000730 01  WS-MONTH-LEN-LITERAL.
000740     05  FILLER PIC X(24) VALUE '312831303130313130313031'(1:24).
000750 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-LITERAL.
000760     05  WS-MONTH-LEN                PIC 99 OCCURS 12 TIMES.
000770*------------------------------------------------------------------*
000780*    TWO TIMESTAMP-PARTS WORK AREAS, "FROM" AND "TO", USED BY      *
000790*    THE MILLISECOND-DIFFERENCE PARAGRAPH.  EACH IS REDEFINED AS  *
000800*    A DAY/TIME/MS GROUP FOR THE CONVERSION AND AS A FLAT 17-     *
000810*    DIGIT KEY FOR QUICK MOVE FROM THE EVENT TABLE.               *
000820*------------------------------------------------------------------*
000830 01  WS-FROM-TS-KEY                    PIC 9(17).
000840 01  WS-FROM-TS-REDEF REDEFINES WS-FROM-TS-KEY.
000850     05  WS-FROM-DATE                  PIC 9(08).
000860     05  WS-FROM-TIME                  PIC 9(06).
000870     05  WS-FROM-MS                    PIC 9(03).
000880 01  WS-TO-TS-KEY                      PIC 9(17).
000890 01  WS-TO-TS-REDEF REDEFINES WS-TO-TS-KEY.
000900     05  WS-TO-DATE                    PIC 9(08).
000910     05  WS-TO-TIME                    PIC 9(06).
000920     05  WS-TO-MS                      PIC 9(03).
000930*------------------------------------------------------------------*
000940 01  WS-DIFF-WORK-AREAS.
000950     05  WS-FROM-DAY-NUMBER            PIC S9(9) USAGE IS COMP.
000960     05  WS-TO-DAY-NUMBER              PIC S9(9) USAGE IS COMP.
000970     05  WS-FROM-MS-OF-DAY             PIC S9(9) USAGE IS COMP.
000980     05  WS-TO-MS-OF-DAY               PIC S9(9) USAGE IS COMP.
000990     05  WS-GAP-MS                     PIC S9(11) USAGE IS COMP.
001000     05  WS-GAP-SECONDS                PIC S9(9)V9(2).
001010     05  WS-GAP-WHOLE-SECONDS          PIC S9(9) USAGE IS COMP.
001020     05  WS-DIVISOR                    PIC S9(9) USAGE IS COMP.
001030     05  WS-WORK-YEAR                   PIC S9(9) USAGE IS COMP.
001040     05  WS-WORK-MONTH                  PIC S9(9) USAGE IS COMP.
001050     05  WS-WORK-DAY                    PIC S9(9) USAGE IS COMP.
001060     05  FILLER                         PIC X(04).
001070*------------------------------------------------------------------*
001080*    BURST PASS WORK AREAS - A SLIDING WINDOW COUNTED BY MOVING    *
001090*    A LEADING AND A TRAILING INDEX ACROSS THE FUSED TABLE.       *
001100*------------------------------------------------------------------*
001110 01  WS-BURST-WORK-AREAS.
001120     05  WS-BURST-LEAD-IDX              PIC S9(4) USAGE IS COMP.
001130     05  WS-BURST-TRAIL-IDX              PIC S9(4) USAGE IS COMP.
001140     05  WS-BURST-COUNT-IN-WINDOW         PIC S9(4) USAGE IS COMP.
001150     05  WS-BURST-LAST-END-TS             PIC 9(17) VALUE ZERO.
001160     05  WS-BURST-PRIOR-FLAG              PIC X(01) VALUE 'N'.
001170         88  WS-BURST-HAS-PRIOR                   VALUE 'Y'.
001180         88  WS-BURST-NO-PRIOR                    VALUE 'N'.
001190     05  WS-BURST-SUPPRESS-RESULT-FLAG    PIC X(01) VALUE 'N'.
001200         88  WS-BURST-SUPPRESSED                  VALUE 'Y'.
001210         88  WS-BURST-NOT-SUPPRESSED              VALUE 'N'.
001220     05  WS-EDGE-FOUND-FLAG               PIC X(01) VALUE 'N'.
001230         88  WS-EDGE-FOUND                        VALUE 'Y'.
001240         88  WS-EDGE-NOT-FOUND                     VALUE 'N'.
001250     05  FILLER                           PIC X(04).
001260*------------------------------------------------------------------*
001270*    DATE-MATH WORK AREAS FOR THE DAY-NUMBER-OF / DAY-NUMBER-OF-TO *
001280*    PARAGRAPHS BELOW - DIVIDE-BASED REPLACEMENTS FOR THE CENTURY  *
001290*    LEAP-YEAR ARITHMETIC.  WS-LEAP-QUOTIENT IS A PURE THROWAWAY   *
001300*    DIVIDE TARGET - NEVER A PERFORM VARYING CONTROL VARIABLE.     *
001310*------------------------------------------------------------------*
001320     05  WS-YEAR-MINUS-1                  PIC S9(9) USAGE IS COMP.
001330     05  WS-YEAR-DIV-4                    PIC S9(9) USAGE IS COMP.
001340     05  WS-YEAR-DIV-100                  PIC S9(9) USAGE IS COMP.
001350     05  WS-YEAR-DIV-400                  PIC S9(9) USAGE IS COMP.
001360     05  WS-LEAP-TEST-YEAR                PIC S9(9) USAGE IS COMP.
001370     05  WS-LEAP-R4                       PIC S9(9) USAGE IS COMP.
001380     05  WS-LEAP-R100                     PIC S9(9) USAGE IS COMP.
001390     05  WS-LEAP-R400                     PIC S9(9) USAGE IS COMP.
001400     05  WS-LEAP-QUOTIENT                 PIC S9(9) USAGE IS COMP.
001410     05  WS-LEAP-YEAR-FLAG                 PIC X(01) VALUE 'N'.
001420         88  WS-YEAR-IS-LEAP                       VALUE 'Y'.
001430         88  WS-YEAR-NOT-LEAP                      VALUE 'N'.
001440*------------------------------------------------------------------*
001450*    SEVERITY-REGRESSION WORK AREAS - FIFO BUFFER OF THE LAST     *
001460*    HC-SEV-HORIZON SEVERITY VALUES AND THEIR EVENT TIMESTAMPS,   *
001470*    PLUS A ROLLING TOTAL SO THE MEAN DOES NOT HAVE TO BE         *
001480*    RECOMPUTED FROM SCRATCH EACH TIME, AND THE PREVIOUS FULL-    *
001490*    BUFFER MEAN SO EACH NEW FULL BUFFER CAN BE COMPARED TO IT.   *
001500*------------------------------------------------------------------*
001510 01  WS-SEV-REGR-WORK-AREAS.
001520     05  WS-SEV-BUFFER                  PIC S9(3)V9(2)
001530             OCCURS 500 TIMES.
001540     05  WS-SEV-TS-BUFFER               PIC 9(17)
001550             OCCURS 500 TIMES.
001560     05  WS-SEV-BUFFER-COUNT             PIC S9(4) USAGE IS COMP.
001570     05  WS-SEV-BUFFER-START             PIC S9(4) USAGE IS COMP.
001580     05  WS-SEV-RUNNING-TOTAL             PIC S9(9)V9(2).
001590     05  WS-SEV-ROLLING-MEAN              PIC S9(9)V9(2).
001600     05  WS-SEV-PREVIOUS-MEAN             PIC S9(9)V9(2).
001610     05  WS-SEV-MEAN-INCREASE             PIC S9(9)V9(2).
001620     05  WS-SEV-INCREASE-EDIT             PIC -9(7).99.
001630     05  WS-SEV-PREV-MEAN-FLAG            PIC X(01) VALUE 'N'.
001640         88  WS-SEV-PREV-MEAN-EXISTS              VALUE 'Y'.
001650         88  WS-SEV-PREV-MEAN-NONE                VALUE 'N'.
001660     05  WS-SEV-BUFFER-IDX                PIC S9(4) USAGE IS COMP.
001670     05  FILLER                           PIC X(04).
001680*------------------------------------------------------------------*
001690 01  WS-SUBSCRIPTS-MISC.
001700     05  WS-SCAN-IDX                     PIC S9(4) USAGE IS COMP.
001710     05  WS-INSIGHT-SUMMARY-TEXT          PIC X(80).
001720     05  WS-INSIGHT-HOLD-AREA             PIC X(162).
001730     05  WS-INSIGHT-SMALLEST-IDX          PIC S9(4) USAGE IS COMP.
001740     05  WS-INSIGHT-SCAN-IDX              PIC S9(4) USAGE IS COMP.
001750     05  WS-INSIGHT-KEY-A                 PIC 9(17).
001760     05  WS-INSIGHT-KEY-B                 PIC 9(17).
001770     05  FILLER                           PIC X(04).
001772*------------------------------------------------------------------*
001774*    STANDALONE SORT-COMPLETE SWITCH FOR THE SELECTION SORT IN     *
001776*    5000-MERGE-SORT-INSIGHTS (EW-0076).                          *
001778*------------------------------------------------------------------*
001780 77  WS-SORT-DONE-SWITCH               PIC X(01) VALUE 'N'.
001781     88  WS-SORT-IS-DONE                        VALUE 'Y'.
001782     88  WS-SORT-NOT-DONE                       VALUE 'N'.
001785*==================================================================*
001790 LINKAGE SECTION.
001800*------------------------------------------------------------------*
001810     COPY EVWEVT.
001820     COPY EVWCFG.
001830     COPY EVWINS.
001840*==================================================================*
001850 PROCEDURE DIVISION USING EVW-EVENT-CONTROL, EVW-EVENT-TABLE,
001860     EVW-HEURISTICS-CONFIG, EVW-INSIGHT-CONTROL, EVW-INSIGHT-TABLE,
001870     EVW-INSIGHT-TOTALS.
001880*------------------------------------------------------------------*
001890 0000-MAIN-PROCESSING.
001900*------------------------------------------------------------------*
001905     PERFORM 0010-ANNOUNCE-PASS-START THRU 0010-ANNOUNCE-PASS-START-EXIT.
001940     IF HC-GAP-MS > ZERO
001950         PERFORM 2000-TIME-GAP-PASS
001960     END-IF.
001970     IF HC-BURST-WINDOW-MS > ZERO AND HC-BURST-THRESHOLD > 1
001980         PERFORM 3000-BURST-PASS
001990     END-IF.
002000     IF HC-SEV-HORIZON > 1
002010         PERFORM 4000-SEV-REGRESSION-PASS
002020     END-IF.
002030     PERFORM 5000-MERGE-SORT-INSIGHTS.
002040     GOBACK.
002042*------------------------------------------------------------------*
002044*    0010-ANNOUNCE-PASS-START (EW-0076) - TRACE LINE MARKING THE    *
002046*    START OF THE THREE DETECTOR PASSES.  KEPT AS ITS OWN PERFORM  *
002048*    ... THRU RANGE SO A SECOND TRACE STEP CAN BE ADDED LATER       *
002049*    WITHOUT REOPENING 0000-MAIN-PROCESSING.                       *
002050*------------------------------------------------------------------*
002052 0010-ANNOUNCE-PASS-START.
002054*------------------------------------------------------------------*
002056     IF EVW-TRACE-ON
002058         DISPLAY 'EVWANAL - ANOMALY PASSES STARTING'
002059     END-IF.
002060 0010-ANNOUNCE-PASS-START-EXIT.
002062     EXIT.
002064*------------------------------------------------------------------*
002066*    2000-TIME-GAP-PASS - CONSECUTIVE FUSED EVENTS WHOSE           *
002070*    MILLISECOND DIFFERENCE EXCEEDS HC-GAP-MS EACH PRODUCE ONE     *
002080*    TIME-GAP INSIGHT SPANNING THE TWO EVENTS.                    *
002090*------------------------------------------------------------------*
002100 2000-TIME-GAP-PASS.
002110*------------------------------------------------------------------*
002120     IF EVW-EVENT-TABLE-SIZE < 2
002130         GO TO 2000-TIME-GAP-EXIT
002140     END-IF.
002150     PERFORM 2050-TEST-ONE-GAP VARYING WS-SCAN-IDX FROM 1 BY 1
002160             UNTIL WS-SCAN-IDX >= EVW-EVENT-TABLE-SIZE.
002170 2000-TIME-GAP-EXIT.
002180     EXIT.
002190*------------------------------------------------------------------*
002200 2050-TEST-ONE-GAP.
002210*------------------------------------------------------------------*
002220     MOVE EV-TIMESTAMP (WS-SCAN-IDX)    TO WS-FROM-TS-KEY.
002230     MOVE EV-TIMESTAMP (WS-SCAN-IDX + 1) TO WS-TO-TS-KEY.
002240     PERFORM 8000-MS-DIFFERENCE.
002250     IF WS-GAP-MS >= HC-GAP-MS
002260         PERFORM 2100-ADD-TIME-GAP-INSIGHT
002270     END-IF.
002280*------------------------------------------------------------------*
002290 2100-ADD-TIME-GAP-INSIGHT.
002300*------------------------------------------------------------------*
002310     ADD 1 TO EVW-INSIGHT-TABLE-SIZE.
002320     SET EVW-INSIGHT-IDX TO EVW-INSIGHT-TABLE-SIZE.
002330     MOVE 'TIME-GAP            ' TO IN-KIND (EVW-INSIGHT-IDX).
002340     MOVE EV-TIMESTAMP (WS-SCAN-IDX)     TO
002350         IN-START (EVW-INSIGHT-IDX).
002360     MOVE EV-TIMESTAMP (WS-SCAN-IDX + 1)  TO
002370         IN-END (EVW-INSIGHT-IDX).
002380     COMPUTE WS-GAP-SECONDS = WS-GAP-MS / 1000.
002390     DIVIDE WS-GAP-MS BY 1000 GIVING WS-GAP-WHOLE-SECONDS.
002400     MOVE WS-GAP-SECONDS TO IN-VALUE-1 (EVW-INSIGHT-IDX).
002410     MOVE ZERO TO IN-VALUE-2 (EVW-INSIGHT-IDX).
002420     STRING 'GAP OF ' DELIMITED BY SIZE
002430         WS-GAP-WHOLE-SECONDS DELIMITED BY SIZE
002440         ' SECONDS BETWEEN ' DELIMITED BY SIZE
002450         EV-SOURCE (WS-SCAN-IDX) DELIMITED BY SIZE
002460         ' AND ' DELIMITED BY SIZE
002470         EV-SOURCE (WS-SCAN-IDX + 1) DELIMITED BY SIZE
002480         INTO IN-SUMMARY (EVW-INSIGHT-IDX).
002490     ADD 1 TO IT-TIME-GAP-COUNT.
002500*------------------------------------------------------------------*
002510*    3000-BURST-PASS - SLIDES A TRAILING INDEX FORWARD SO THAT    *
002520*    WS-BURST-LEAD-IDX MINUS WS-BURST-TRAIL-IDX SPANS EVERY       *
002530*    EVENT WITHIN HC-BURST-WINDOW-MS OF THE LEADING EVENT.  WHEN  *
002540*    THE COUNT IN THE WINDOW REACHES HC-BURST-THRESHOLD ONE       *
002550*    BURST INSIGHT IS RAISED AND THE TRAILING EDGE IS ADVANCED    *
002560*    PAST IT SO OVERLAPPING WINDOWS DO NOT RAISE A SECOND ONE.    *
002570*------------------------------------------------------------------*
002580 3000-BURST-PASS.
002590*------------------------------------------------------------------*
002600     MOVE 1 TO WS-BURST-TRAIL-IDX.
002610     SET WS-BURST-NO-PRIOR TO TRUE.
002620     MOVE ZERO TO WS-BURST-LAST-END-TS.
002630     PERFORM 3050-TEST-ONE-LEAD-EVENT VARYING WS-BURST-LEAD-IDX
002640             FROM 1 BY 1
002650             UNTIL WS-BURST-LEAD-IDX > EVW-EVENT-TABLE-SIZE.
002660*------------------------------------------------------------------*
002670 3050-TEST-ONE-LEAD-EVENT.
002680*------------------------------------------------------------------*
002690     PERFORM 3100-ADVANCE-TRAILING-EDGE.
002700     COMPUTE WS-BURST-COUNT-IN-WINDOW =
002710         WS-BURST-LEAD-IDX - WS-BURST-TRAIL-IDX + 1.
002720     IF WS-BURST-COUNT-IN-WINDOW >= HC-BURST-THRESHOLD
002730         PERFORM 3175-TEST-BURST-OVERLAP
002740         IF WS-BURST-NOT-SUPPRESSED
002750             PERFORM 3200-ADD-BURST-INSIGHT
002760             MOVE EV-TIMESTAMP (WS-BURST-LEAD-IDX) TO
002770                 WS-BURST-LAST-END-TS
002780             SET WS-BURST-HAS-PRIOR TO TRUE
002790         END-IF
002800     END-IF.
002810*------------------------------------------------------------------*
002820*    3175-TEST-BURST-OVERLAP (EW-0072) - A WINDOW THAT STARTS AT    *
002830*    OR BEFORE THE END OF THE PREVIOUSLY REPORTED BURST IS THE      *
002840*    SAME BURST SEEN AGAIN AS THE LEADING EDGE SLIDES FORWARD, SO   *
002850*    IT IS SUPPRESSED.  THE TEST IS AGAINST THE TRAILING EVENT'S    *
002860*    OWN TIMESTAMP, NOT AGAINST AN ARRAY INDEX.                     *
002870*------------------------------------------------------------------*
002880 3175-TEST-BURST-OVERLAP.
002890*------------------------------------------------------------------*
002900     SET WS-BURST-NOT-SUPPRESSED TO TRUE.
002910     IF WS-BURST-HAS-PRIOR
002920         AND EV-TIMESTAMP (WS-BURST-TRAIL-IDX) <=
002930             WS-BURST-LAST-END-TS
002940         SET WS-BURST-SUPPRESSED TO TRUE
002950     END-IF.
002960*------------------------------------------------------------------*
002970*    3100-ADVANCE-TRAILING-EDGE - WS-EDGE-FOUND-FLAG STOPS THE     *
002980*    SCAN THE MOMENT THE TRAILING EVENT FALLS WITHIN THE WINDOW,   *
002990*    IN PLACE OF AN EARLY EXIT FROM THE MIDDLE OF THE LOOP.        *
003000*------------------------------------------------------------------*
003010 3100-ADVANCE-TRAILING-EDGE.
003020*------------------------------------------------------------------*
003030     MOVE EV-TIMESTAMP (WS-BURST-LEAD-IDX) TO WS-TO-TS-KEY.
003040     SET WS-EDGE-NOT-FOUND TO TRUE.
003050     PERFORM 3150-TEST-ONE-TRAILING-EVENT
003060             UNTIL WS-BURST-TRAIL-IDX >= WS-BURST-LEAD-IDX
003070                 OR WS-EDGE-FOUND.
003080*------------------------------------------------------------------*
003090 3150-TEST-ONE-TRAILING-EVENT.
003100*------------------------------------------------------------------*
003110     MOVE EV-TIMESTAMP (WS-BURST-TRAIL-IDX) TO WS-FROM-TS-KEY.
003120     PERFORM 8000-MS-DIFFERENCE.
003130     IF WS-GAP-MS > HC-BURST-WINDOW-MS
003140         ADD 1 TO WS-BURST-TRAIL-IDX
003150     ELSE
003160         SET WS-EDGE-FOUND TO TRUE
003170     END-IF.
003180*------------------------------------------------------------------*
003190 3200-ADD-BURST-INSIGHT.
003200*------------------------------------------------------------------*
003210     ADD 1 TO EVW-INSIGHT-TABLE-SIZE.
003220     SET EVW-INSIGHT-IDX TO EVW-INSIGHT-TABLE-SIZE.
003230     MOVE 'BURST               ' TO IN-KIND (EVW-INSIGHT-IDX).
003240     MOVE EV-TIMESTAMP (WS-BURST-TRAIL-IDX) TO
003250         IN-START (EVW-INSIGHT-IDX).
003260     MOVE EV-TIMESTAMP (WS-BURST-LEAD-IDX) TO
003270         IN-END (EVW-INSIGHT-IDX).
003280     MOVE WS-BURST-COUNT-IN-WINDOW TO IN-VALUE-1
003290         (EVW-INSIGHT-IDX).
003300     MOVE HC-BURST-WINDOW-MS TO IN-VALUE-2 (EVW-INSIGHT-IDX).
003310     STRING WS-BURST-COUNT-IN-WINDOW DELIMITED BY SIZE
003320         ' EVENTS WITHIN ' DELIMITED BY SIZE
003330         HC-BURST-WINDOW-MS DELIMITED BY SIZE
003340         ' MS WINDOW' DELIMITED BY SIZE
003350         INTO IN-SUMMARY (EVW-INSIGHT-IDX).
003360     ADD 1 TO IT-BURST-COUNT.
003370*------------------------------------------------------------------*
003380*    4000-SEV-REGRESSION-PASS - MAINTAINS A FIFO BUFFER OF THE     *
003390*    LAST HC-SEV-HORIZON SEVERITY-BEARING EVENTS (ABSENT SEVERITY *
003400*    DOES NOT ENTER THE BUFFER).  ONCE THE BUFFER IS FULL ITS     *
003410*    MEAN IS COMPARED AGAINST THE MEAN OF THE PREVIOUS FULL       *
003420*    BUFFER - NOT AGAINST ANY SINGLE EVENT'S OWN SEVERITY - AND   *
003430*    A RISE OF HC-SEV-DELTA OR MORE RAISES A SEV-REGRESSION       *
003440*    INSIGHT.  THE PREVIOUS MEAN IS THEN REPLACED BY THE CURRENT  *
003450*    ONE WHETHER OR NOT THE INSIGHT FIRED.                        *
003460*------------------------------------------------------------------*
003470 4000-SEV-REGRESSION-PASS.
003480*------------------------------------------------------------------*
003490     MOVE ZERO TO WS-SEV-BUFFER-COUNT.
003500     MOVE 1 TO WS-SEV-BUFFER-START.
003510     MOVE ZERO TO WS-SEV-RUNNING-TOTAL.
003520     MOVE ZERO TO WS-SEV-PREVIOUS-MEAN.
003530     SET WS-SEV-PREV-MEAN-NONE TO TRUE.
003540     PERFORM 4050-TEST-ONE-SEV-EVENT VARYING WS-SCAN-IDX FROM 1 BY 1
003550             UNTIL WS-SCAN-IDX > EVW-EVENT-TABLE-SIZE.
003560*------------------------------------------------------------------*
003570 4050-TEST-ONE-SEV-EVENT.
003580*------------------------------------------------------------------*
003590     IF EV-SEV-PRESENT (WS-SCAN-IDX)
003600         PERFORM 4200-PUSH-SEV-BUFFER
003610         IF WS-SEV-BUFFER-COUNT >= HC-SEV-HORIZON
003620             PERFORM 4075-EVALUATE-SEV-BUFFER
003630         END-IF
003640     END-IF.
003650*------------------------------------------------------------------*
003660*    4075-EVALUATE-SEV-BUFFER - RUNS ONLY WHEN THE BUFFER HOLDS    *
003670*    A FULL HC-SEV-HORIZON EVENTS.  THE INSIGHT FIRES ONLY WHEN A  *
003680*    PRIOR FULL-BUFFER MEAN EXISTS TO COMPARE AGAINST; EITHER WAY  *
003690*    THE PREVIOUS MEAN IS ADVANCED TO THE CURRENT ONE.             *
003700*------------------------------------------------------------------*
003710 4075-EVALUATE-SEV-BUFFER.
003720*------------------------------------------------------------------*
003730     COMPUTE WS-SEV-ROLLING-MEAN ROUNDED =
003740         WS-SEV-RUNNING-TOTAL / WS-SEV-BUFFER-COUNT.
003750     IF WS-SEV-PREV-MEAN-EXISTS
003760         COMPUTE WS-SEV-MEAN-INCREASE =
003770             WS-SEV-ROLLING-MEAN - WS-SEV-PREVIOUS-MEAN
003780         IF WS-SEV-MEAN-INCREASE >= HC-SEV-DELTA
003790             PERFORM 4100-ADD-SEV-REGR-INSIGHT
003800         END-IF
003810     END-IF.
003820     MOVE WS-SEV-ROLLING-MEAN TO WS-SEV-PREVIOUS-MEAN.
003830     SET WS-SEV-PREV-MEAN-EXISTS TO TRUE.
003840*------------------------------------------------------------------*
003850 4100-ADD-SEV-REGR-INSIGHT.
003860*------------------------------------------------------------------*
003870     ADD 1 TO EVW-INSIGHT-TABLE-SIZE.
003880     SET EVW-INSIGHT-IDX TO EVW-INSIGHT-TABLE-SIZE.
003890     MOVE 'SEV-REGRESSION      ' TO IN-KIND (EVW-INSIGHT-IDX).
003900     MOVE WS-SEV-TS-BUFFER (WS-SEV-BUFFER-START) TO
003910         IN-START (EVW-INSIGHT-IDX).
003920     MOVE WS-SEV-TS-BUFFER (WS-SEV-BUFFER-IDX) TO
003930         IN-END (EVW-INSIGHT-IDX).
003940     MOVE WS-SEV-MEAN-INCREASE TO IN-VALUE-1
003950         (EVW-INSIGHT-IDX).
003960     MOVE WS-SEV-ROLLING-MEAN TO IN-VALUE-2 (EVW-INSIGHT-IDX).
003970     MOVE WS-SEV-MEAN-INCREASE TO WS-SEV-INCREASE-EDIT.
003980     STRING 'ROLLING SEVERITY MEAN WORSENED BY ' DELIMITED BY SIZE
003990         WS-SEV-INCREASE-EDIT DELIMITED BY SIZE
004000         INTO IN-SUMMARY (EVW-INSIGHT-IDX).
004010     ADD 1 TO IT-SEV-REGR-COUNT.
004020*------------------------------------------------------------------*
004030*    4200-PUSH-SEV-BUFFER - A FIFO OF AT MOST HC-SEV-HORIZON       *
004040*    ENTRIES.  WHEN FULL, THE OLDEST VALUE IS SUBTRACTED FROM     *
004050*    THE RUNNING TOTAL BEFORE THE NEW ONE IS ADDED.               *
004060*------------------------------------------------------------------*
004070 4200-PUSH-SEV-BUFFER.
004080*------------------------------------------------------------------*
004090     IF WS-SEV-BUFFER-COUNT >= HC-SEV-HORIZON
004100         SUBTRACT WS-SEV-BUFFER (WS-SEV-BUFFER-START) FROM
004110             WS-SEV-RUNNING-TOTAL
004120         ADD 1 TO WS-SEV-BUFFER-START
004130         IF WS-SEV-BUFFER-START > 500
004140             MOVE 1 TO WS-SEV-BUFFER-START
004150         END-IF
004160     ELSE
004170         ADD 1 TO WS-SEV-BUFFER-COUNT
004180     END-IF.
004190     COMPUTE WS-SEV-BUFFER-IDX =
004200         WS-SEV-BUFFER-START + WS-SEV-BUFFER-COUNT - 1.
004210     IF WS-SEV-BUFFER-IDX > 500
004220         SUBTRACT 500 FROM WS-SEV-BUFFER-IDX
004230     END-IF.
004240     MOVE EV-SEVERITY (WS-SCAN-IDX) TO WS-SEV-BUFFER
004250         (WS-SEV-BUFFER-IDX).
004260     MOVE EV-TIMESTAMP (WS-SCAN-IDX) TO WS-SEV-TS-BUFFER
004270         (WS-SEV-BUFFER-IDX).
004280     ADD EV-SEVERITY (WS-SCAN-IDX) TO WS-SEV-RUNNING-TOTAL.
004290*------------------------------------------------------------------*
004300*    5000-MERGE-SORT-INSIGHTS - THE THREE PASSES ABOVE APPEND IN  *
004310*    KIND ORDER, NOT TIME ORDER.  A SELECTION SORT BY IN-START    *
004320*    PUTS THE INSIGHT TABLE BACK INTO TIME ORDER FOR THE REPORT.  *
004330*------------------------------------------------------------------*
004340 5000-MERGE-SORT-INSIGHTS.
004350*------------------------------------------------------------------*
004352     SET WS-SORT-NOT-DONE TO TRUE.
004360     IF EVW-INSIGHT-TABLE-SIZE < 2
004365         SET WS-SORT-IS-DONE TO TRUE
004370         GO TO 5000-MERGE-SORT-EXIT
004380     END-IF.
004390     PERFORM 5050-SORT-ONE-PASS VARYING WS-SCAN-IDX FROM 1 BY 1
004400             UNTIL WS-SCAN-IDX >= EVW-INSIGHT-TABLE-SIZE.
004405     SET WS-SORT-IS-DONE TO TRUE.
004410 5000-MERGE-SORT-EXIT.
004420     EXIT.
004430*------------------------------------------------------------------*
004440 5050-SORT-ONE-PASS.
004450*------------------------------------------------------------------*
004460     PERFORM 5100-FIND-AND-SWAP-SMALLEST.
004470*------------------------------------------------------------------*
004480 5100-FIND-AND-SWAP-SMALLEST.
004490*------------------------------------------------------------------*
004500     MOVE WS-SCAN-IDX TO WS-INSIGHT-SMALLEST-IDX.
004510     SET EVW-INSIGHT-IDX TO WS-SCAN-IDX.
004520     MOVE IN-START (EVW-INSIGHT-IDX) TO WS-INSIGHT-KEY-A.
004530     PERFORM 5150-COMPARE-ONE-INSIGHT VARYING WS-INSIGHT-SCAN-IDX
004540             FROM WS-SCAN-IDX + 1 BY 1
004550             UNTIL WS-INSIGHT-SCAN-IDX > EVW-INSIGHT-TABLE-SIZE.
004560     IF WS-INSIGHT-SMALLEST-IDX NOT = WS-SCAN-IDX
004570         MOVE EVW-INSIGHT (WS-SCAN-IDX) TO WS-INSIGHT-HOLD-AREA
004580         MOVE EVW-INSIGHT (WS-INSIGHT-SMALLEST-IDX) TO
004590             EVW-INSIGHT (WS-SCAN-IDX)
004600         MOVE WS-INSIGHT-HOLD-AREA TO
004610             EVW-INSIGHT (WS-INSIGHT-SMALLEST-IDX)
004620     END-IF.
004630*------------------------------------------------------------------*
004640 5150-COMPARE-ONE-INSIGHT.
004650*------------------------------------------------------------------*
004660     SET EVW-INSIGHT-IDX TO WS-INSIGHT-SCAN-IDX.
004670     MOVE IN-START (EVW-INSIGHT-IDX) TO WS-INSIGHT-KEY-B.
004680     IF WS-INSIGHT-KEY-B < WS-INSIGHT-KEY-A
004690         MOVE WS-INSIGHT-SCAN-IDX TO WS-INSIGHT-SMALLEST-IDX
004700         MOVE WS-INSIGHT-KEY-B TO WS-INSIGHT-KEY-A
004710     ELSE
004720         IF WS-INSIGHT-KEY-B = WS-INSIGHT-KEY-A
004730             IF IN-KIND (WS-INSIGHT-SCAN-IDX) <
004740                     IN-KIND (WS-INSIGHT-SMALLEST-IDX)
004750                 MOVE WS-INSIGHT-SCAN-IDX TO
004760                     WS-INSIGHT-SMALLEST-IDX
004770             END-IF
004780         END-IF
004790     END-IF.
004800*------------------------------------------------------------------*
004810*    8000-MS-DIFFERENCE - WS-TO-TS-KEY MINUS WS-FROM-TS-KEY IN    *
004820*    MILLISECONDS, VIA GREGORIAN DAY NUMBER SO A DIFFERENCE       *
004830*    ACROSS MIDNIGHT COMES OUT RIGHT.  RESULT IN WS-GAP-MS.       *
004840*------------------------------------------------------------------*
004850 8000-MS-DIFFERENCE.
004860*------------------------------------------------------------------*
004870     MOVE WS-FROM-DATE TO WS-WORK-YEAR.
004880     PERFORM 8100-DAY-NUMBER-OF.
004890     MOVE WS-DIVISOR TO WS-FROM-DAY-NUMBER.
004900     COMPUTE WS-FROM-MS-OF-DAY =
004910         (WS-FROM-TIME (1:2) * 3600000)
004920       + (WS-FROM-TIME (3:2) * 60000)
004930       + (WS-FROM-TIME (5:2) * 1000)
004940       + WS-FROM-MS.
004950     MOVE WS-TO-DATE TO WS-WORK-YEAR.
004960     PERFORM 8200-DAY-NUMBER-OF-TO.
004970     MOVE WS-DIVISOR TO WS-TO-DAY-NUMBER.
004980     COMPUTE WS-TO-MS-OF-DAY =
004990         (WS-TO-TIME (1:2) * 3600000)
005000       + (WS-TO-TIME (3:2) * 60000)
005010       + (WS-TO-TIME (5:2) * 1000)
005020       + WS-TO-MS.
005030     COMPUTE WS-GAP-MS =
005040         ((WS-TO-DAY-NUMBER - WS-FROM-DAY-NUMBER) * 86400000)
005050         + (WS-TO-MS-OF-DAY - WS-FROM-MS-OF-DAY).
005060*------------------------------------------------------------------*
005070*    8100-DAY-NUMBER-OF - GREGORIAN DAY NUMBER OF WS-FROM-DATE.   *
005080*    DUPLICATED FROM EVWMAIN'S 2950 PARAGRAPH RATHER THAN CALLED, *
005090*    THE SHOP'S USUAL HABIT FOR A FEW LINES OF DATE ARITHMETIC.  *
005100*------------------------------------------------------------------*
005110 8100-DAY-NUMBER-OF.
005120*------------------------------------------------------------------*
005130     COMPUTE WS-YEAR-MINUS-1 = WS-FROM-DATE (1:4) - 1.
005140     DIVIDE WS-YEAR-MINUS-1 BY 4   GIVING WS-YEAR-DIV-4.
005150     DIVIDE WS-YEAR-MINUS-1 BY 100 GIVING WS-YEAR-DIV-100.
005160     DIVIDE WS-YEAR-MINUS-1 BY 400 GIVING WS-YEAR-DIV-400.
005170     COMPUTE WS-DIVISOR =
005180         (WS-YEAR-MINUS-1 * 365)
005190       + WS-YEAR-DIV-4
005200       - WS-YEAR-DIV-100
005210       + WS-YEAR-DIV-400.
005220     PERFORM 8150-ADD-ONE-MONTH-LEN-FROM VARYING WS-WORK-MONTH
005230             FROM 1 BY 1
005240             UNTIL WS-WORK-MONTH > WS-FROM-DATE (5:2) - 1.
005250     ADD WS-FROM-DATE (7:2) TO WS-DIVISOR.
005260*------------------------------------------------------------------*
005270 8150-ADD-ONE-MONTH-LEN-FROM.
005280*------------------------------------------------------------------*
005290     ADD WS-MONTH-LEN (WS-WORK-MONTH) TO WS-DIVISOR.
005300     IF WS-WORK-MONTH = 2
005310         MOVE WS-FROM-DATE (1:4) TO WS-LEAP-TEST-YEAR
005320         PERFORM 8980-TEST-LEAP-YEAR
005330         IF WS-YEAR-IS-LEAP
005340             ADD 1 TO WS-DIVISOR
005350         END-IF
005360     END-IF.
005370*------------------------------------------------------------------*
005380*    8200-DAY-NUMBER-OF-TO - SAME CALCULATION FOR WS-TO-DATE.     *
005390*    KEPT AS A SEPARATE PARAGRAPH SO THE FROM/TO WORK FIELDS      *
005400*    ARE NEVER CONFUSED WITH ONE ANOTHER MID-CALCULATION.         *
005410*------------------------------------------------------------------*
005420 8200-DAY-NUMBER-OF-TO.
005430*------------------------------------------------------------------*
005440     COMPUTE WS-YEAR-MINUS-1 = WS-TO-DATE (1:4) - 1.
005450     DIVIDE WS-YEAR-MINUS-1 BY 4   GIVING WS-YEAR-DIV-4.
005460     DIVIDE WS-YEAR-MINUS-1 BY 100 GIVING WS-YEAR-DIV-100.
005470     DIVIDE WS-YEAR-MINUS-1 BY 400 GIVING WS-YEAR-DIV-400.
005480     COMPUTE WS-DIVISOR =
005490         (WS-YEAR-MINUS-1 * 365)
005500       + WS-YEAR-DIV-4
005510       - WS-YEAR-DIV-100
005520       + WS-YEAR-DIV-400.
005530     PERFORM 8250-ADD-ONE-MONTH-LEN-TO VARYING WS-WORK-MONTH
005540             FROM 1 BY 1
005550             UNTIL WS-WORK-MONTH > WS-TO-DATE (5:2) - 1.
005560     ADD WS-TO-DATE (7:2) TO WS-DIVISOR.
005570*------------------------------------------------------------------*
005580 8250-ADD-ONE-MONTH-LEN-TO.
005590*------------------------------------------------------------------*
005600     ADD WS-MONTH-LEN (WS-WORK-MONTH) TO WS-DIVISOR.
005610     IF WS-WORK-MONTH = 2
005620         MOVE WS-TO-DATE (1:4) TO WS-LEAP-TEST-YEAR
005630         PERFORM 8980-TEST-LEAP-YEAR
005640         IF WS-YEAR-IS-LEAP
005650             ADD 1 TO WS-DIVISOR
005660         END-IF
005670     END-IF.
005680*------------------------------------------------------------------*
005690*    8980-TEST-LEAP-YEAR - SHARED BY THE FROM/TO MONTH-LENGTH      *
005700*    PARAGRAPHS ABOVE.  WS-LEAP-TEST-YEAR IS SET BY THE CALLER SO  *
005710*    THIS PARAGRAPH NEVER TOUCHES WS-WORK-MONTH, THE ACTIVE        *
005720*    PERFORM VARYING CONTROL VARIABLE OF EITHER CALLER.            *
005730*------------------------------------------------------------------*
005740 8980-TEST-LEAP-YEAR.
005750*------------------------------------------------------------------*
005760     DIVIDE WS-LEAP-TEST-YEAR BY 4
005770         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-R4.
005780     DIVIDE WS-LEAP-TEST-YEAR BY 100
005790         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-R100.
005800     DIVIDE WS-LEAP-TEST-YEAR BY 400
005810         GIVING WS-LEAP-QUOTIENT REMAINDER WS-LEAP-R400.
005820     IF WS-LEAP-R4 = 0
005830             AND (WS-LEAP-R100 NOT = 0 OR WS-LEAP-R400 = 0)
005840         SET WS-YEAR-IS-LEAP TO TRUE
005850     ELSE
005860         SET WS-YEAR-NOT-LEAP TO TRUE
005870     END-IF.
