000010*==================================================================*
000020* PROGRAM NAME:    EVWMAIN
000030* ORIGINAL AUTHOR: R JANOWSKI
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR          REQUEST   DESCRIPTION
000070* ---------  --------------  --------  -----------------------
000080* 03/14/1989 R JANOWSKI      EW-0001   CREATED - READS THE FOUR   EW-0001
000090*                                      SOURCE FEEDS AND BUILDS
000100*                                      THE NORMALIZED EVENT TABLE
000110* 09/22/1991 R JANOWSKI      EW-0014   ADDED SOURCE/RECORD        EW-0014
000120*                                      SEQUENCE TIE-BREAK FIELDS
000130* 06/05/1992 R JANOWSKI      EW-0018   CLOCK SKEW CORRECTION NOW  EW-0018
000140*                                      BORROWS ACROSS DAY BOUNDARY
000150* 11/30/1992 R JANOWSKI      EW-0019   PER-SOURCE SEVERITY MAP    EW-0019
000160*                                      OVERRIDE SUPPORT
000170* 07/02/1994 T WALCOTT       EW-0033   MESSAGE WIDTH NOW 80 BYTES EW-0033
000180*                                      FALLBACK TO RAW LINE ADDED
000190* 04/19/1996 T WALCOTT       EW-0041   NOW CALLS THE THREE SUBPGM EW-0041
000200*                                      IN PLACE OF IN-LINE REPORT
000210*                                      CODE
000220* 01/08/1999 T WALCOTT       EW-0058   Y2K REVIEW - TIMESTAMP KEY EW-0058
000230*                                      ALREADY CARRIES A 4-DIGIT
000240*                                      YEAR, NO CHANGE REQUIRED
000250* 06/11/2001 T WALCOTT       EW-0066   FATAL DIAGNOSTIC NOW NAMES EW-0066
000260*                                      SOURCE AND LINE NUMBER
000261* 04/02/2003 T WALCOTT       EW-0070   SEVERITY TOKEN RESOLUTION   EW-0070
000262*                                      NOW TRIMS TRAILING SPACES
000263*                                      AND PARSES SIGN/DECIMAL
000264*                                      BEFORE THE NUMERIC TEST
000265* 08/19/2003 T WALCOTT       EW-0075   RETURN-CODE NOW SAVED AND   EW-0075
000266*                                      CHECKED BEFORE GOBACK;
000267*                                      TIMESTAMP PARSE/SKEW PASS
000268*                                      NOW ONE PERFORM ... THRU
000269*                                      RANGE INSTEAD OF TWO
000270*==================================================================*
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.  EVWMAIN.
000300 AUTHOR. R JANOWSKI.
000310 INSTALLATION. COBOL DEVELOPMENT CENTER.
000320 DATE-WRITTEN. 03/14/1989.
000330 DATE-COMPILED.
000340 SECURITY. NON-CONFIDENTIAL.
000350*==================================================================*
000360 ENVIRONMENT DIVISION.
000370*------------------------------------------------------------------*
000380 CONFIGURATION SECTION.
000390*------------------------------------------------------------------*
000400 SOURCE-COMPUTER. IBM-3081.
000410 OBJECT-COMPUTER. IBM-3081.
000420 SPECIAL-NAMES.
000430     UPSI-0 ON STATUS IS EVW-RERUN-SWITCH-ON
000440            OFF STATUS IS EVW-RERUN-SWITCH-OFF.
000450*------------------------------------------------------------------*
000460 INPUT-OUTPUT SECTION.
000470*------------------------------------------------------------------*
000480 FILE-CONTROL.
000490     SELECT EVW-SRC-WEB ASSIGN TO WEBEVT
000500       ORGANIZATION IS LINE SEQUENTIAL
000510       FILE STATUS IS WS-WEB-STATUS.
000520*
000530     SELECT EVW-SRC-DBS ASSIGN TO DBSEVT
000540       ORGANIZATION IS LINE SEQUENTIAL
000550       FILE STATUS IS WS-DBS-STATUS.
000560*
000570     SELECT EVW-SRC-AUTH ASSIGN TO AUTHEVT
000580       ORGANIZATION IS LINE SEQUENTIAL
000590       FILE STATUS IS WS-AUTH-STATUS.
000600*
000610     SELECT EVW-SRC-NET ASSIGN TO NETEVT
000620       ORGANIZATION IS LINE SEQUENTIAL
000630       FILE STATUS IS WS-NET-STATUS.
000640*==================================================================*
000650 DATA DIVISION.
000660 FILE SECTION.
000670*------------------------------------------------------------------*
000680 FD  EVW-SRC-WEB.
000690 01  EVW-WEB-RECORD.
000700     05  EVW-WEB-LINE                 PIC X(116).
000710     05  FILLER                       PIC X(04).
000720*------------------------------------------------------------------*
000730 FD  EVW-SRC-DBS.
000740 01  EVW-DBS-RECORD.
000750     05  EVW-DBS-LINE                 PIC X(116).
000760     05  FILLER                       PIC X(04).
000770*------------------------------------------------------------------*
000780 FD  EVW-SRC-AUTH.
000790 01  EVW-AUTH-RECORD.
000800     05  EVW-AUTH-LINE                PIC X(116).
000810     05  FILLER                       PIC X(04).
000820*------------------------------------------------------------------*
000830 FD  EVW-SRC-NET.
000840 01  EVW-NET-RECORD.
000850     05  EVW-NET-LINE                 PIC X(116).
000860     05  FILLER                       PIC X(04).
000870*------------------------------------------------------------------*
000880 WORKING-STORAGE SECTION.
000890*------------------------------------------------------------------*
000930     COPY EVWEVT.
000940     COPY EVWCFG.
000950     COPY EVWINS.
000960*------------------------------------------------------------------*
000970*    REFERENCE CONFIGURATION - FOUR SOURCES, SKEW IN MS, UP TO     *
000980*    THREE SEVERITY OVERRIDES EACH.  SC-SKEW-MS IS SUBTRACTED     *
000990*    FROM EVERY PARSED TIMESTAMP FOR THAT SOURCE.                 *
001000*------------------------------------------------------------------*
001010 01  EVW-SOURCE-CONFIG-VALUES.
001020     05  FILLER PIC X(12) VALUE 'WEB-FRONT   '.
001030     05  FILLER PIC X(30) VALUE 'WEBEVT'.
001040     05  FILLER PIC S9(9) VALUE +0.
001050     05  FILLER PIC 9(1)  VALUE 0.
001060     05  FILLER PIC X(10) VALUE SPACES.
001070     05  FILLER PIC S9(3)V9(2) VALUE +0.
001080     05  FILLER PIC X(10) VALUE SPACES.
001090     05  FILLER PIC S9(3)V9(2) VALUE +0.
001100     05  FILLER PIC X(10) VALUE SPACES.
001110     05  FILLER PIC S9(3)V9(2) VALUE +0.
001120     05  FILLER PIC X(07) VALUE SPACES.
001130*
001140     05  FILLER PIC X(12) VALUE 'DB-SERVER   '.
001150     05  FILLER PIC X(30) VALUE 'DBSEVT'.
001160     05  FILLER PIC S9(9) VALUE +1500.
001170     05  FILLER PIC 9(1)  VALUE 1.
001180     05  FILLER PIC X(10) VALUE 'CRIT'.
001190     05  FILLER PIC S9(3)V9(2) VALUE +5.00.
001200     05  FILLER PIC X(10) VALUE SPACES.
001210     05  FILLER PIC S9(3)V9(2) VALUE +0.
001220     05  FILLER PIC X(10) VALUE SPACES.
001230     05  FILLER PIC S9(3)V9(2) VALUE +0.
001240     05  FILLER PIC X(07) VALUE SPACES.
001250*
001260     05  FILLER PIC X(12) VALUE 'AUTH-SVC    '.
001270     05  FILLER PIC X(30) VALUE 'AUTHEVT'.
001280     05  FILLER PIC S9(9) VALUE -2000.
001290     05  FILLER PIC 9(1)  VALUE 0.
001300     05  FILLER PIC X(10) VALUE SPACES.
001310     05  FILLER PIC S9(3)V9(2) VALUE +0.
001320     05  FILLER PIC X(10) VALUE SPACES.
001330     05  FILLER PIC S9(3)V9(2) VALUE +0.
001340     05  FILLER PIC X(10) VALUE SPACES.
001350     05  FILLER PIC S9(3)V9(2) VALUE +0.
001360     05  FILLER PIC X(07) VALUE SPACES.
001370*
001380     05  FILLER PIC X(12) VALUE 'NET-DEVICE  '.
001390     05  FILLER PIC X(30) VALUE 'NETEVT'.
001400     05  FILLER PIC S9(9) VALUE +250.
001410     05  FILLER PIC 9(1)  VALUE 0.
001420     05  FILLER PIC X(10) VALUE SPACES.
001430     05  FILLER PIC S9(3)V9(2) VALUE +0.
001440     05  FILLER PIC X(10) VALUE SPACES.
001450     05  FILLER PIC S9(3)V9(2) VALUE +0.
001460     05  FILLER PIC X(10) VALUE SPACES.
001470     05  FILLER PIC S9(3)V9(2) VALUE +0.
001480     05  FILLER PIC X(07) VALUE SPACES.
001490*------------------------------------------------------------------*
001500*    GLOBAL SEVERITY MAP DEFAULTS - DEBUG/INFO/WARN/WARNING/      *
001510*    ERROR/CRITICAL/FATAL, PER THE OPERATIONS RUN BOOK.          *
001520*------------------------------------------------------------------*
001530 01  EVW-SEVERITY-MAP-VALUES.
001540     05  FILLER PIC X(10) VALUE 'DEBUG'.
001550     05  FILLER PIC S9(3)V9(2) VALUE +1.00.
001560     05  FILLER PIC X(10) VALUE 'INFO'.
001570     05  FILLER PIC S9(3)V9(2) VALUE +2.00.
001580     05  FILLER PIC X(10) VALUE 'WARN'.
001590     05  FILLER PIC S9(3)V9(2) VALUE +3.00.
001600     05  FILLER PIC X(10) VALUE 'WARNING'.
001610     05  FILLER PIC S9(3)V9(2) VALUE +3.00.
001620     05  FILLER PIC X(10) VALUE 'ERROR'.
001630     05  FILLER PIC S9(3)V9(2) VALUE +4.00.
001640     05  FILLER PIC X(10) VALUE 'CRITICAL'.
001650     05  FILLER PIC S9(3)V9(2) VALUE +5.00.
001660     05  FILLER PIC X(10) VALUE 'FATAL'.
001670     05  FILLER PIC S9(3)V9(2) VALUE +5.00.
001680*------------------------------------------------------------------*
001690*    HEURISTICS THRESHOLDS - REFERENCE CONFIGURATION.             *
001700*------------------------------------------------------------------*
001710 01  EVW-HEURISTICS-VALUES.
001720     05  FILLER PIC 9(9) VALUE 30000.
001730     05  FILLER PIC 9(9) VALUE 5000.
001740     05  FILLER PIC 9(4) VALUE 5.
001750     05  FILLER PIC 9(4) VALUE 5.
001760     05  FILLER PIC S9(3)V9(2) VALUE +0.50.
001770     05  FILLER PIC X(08) VALUE SPACES.
001780*------------------------------------------------------------------*
001790*    RAW LINE WORK AREA - ONE LINE SPLIT INTO TIMESTAMP TEXT,     *
001800*    SEVERITY TOKEN, AND MESSAGE TEXT.  FILLER AT THE END PADS   *
001810*    THE GROUP TO A ROUND 120 BYTES LIKE THE RECORDS IT CAME FROM *
001820*------------------------------------------------------------------*
001830 01  WS-RAW-SPLIT.
001840     05  WS-RAW-TIMESTAMP             PIC X(23).
001850     05  WS-RAW-SEVERITY              PIC X(10).
001860     05  WS-RAW-MESSAGE               PIC X(80).
001870     05  FILLER                       PIC X(07).
001871*------------------------------------------------------------------*
001872*    EW-0070 - GENERIC TRAILING-SPACE TRIM WORK AREA.  A PIC X      *
001873*    FIELD'S OCCUPIED LENGTH IS FOUND BY SCANNING BACKWARD FROM    *
001874*    POSITION 10 FOR THE FIRST NON-SPACE BYTE, THEN IS-NUMERIC     *
001875*    TESTS ARE APPLIED ONLY TO THE OCCUPIED SUBSTRING.             *
001876*------------------------------------------------------------------*
001877 01  WS-TRIM-WORK.
001878     05  WS-TRIM-INPUT                PIC X(10).
001879     05  WS-TRIM-LEN                  PIC S9(4) USAGE IS COMP.
001880     05  WS-TRIM-FOUND-FLAG           PIC X(01) VALUE 'N'.
001881         88  WS-TRIM-FOUND                      VALUE 'Y'.
001882         88  WS-TRIM-NOT-FOUND                  VALUE 'N'.
001883     05  FILLER                       PIC X(05).
001884*------------------------------------------------------------------*
001885*    EW-0070 - SEVERITY TOKEN PARSE WORK AREA.  THE RAW SEVERITY   *
001886*    TOKEN MAY CARRY A LEADING SIGN AND A DECIMAL POINT (E.G.      *
001887*    "4.50" OR "-2.00"), NEITHER OF WHICH THE NUMERIC CLASS TEST   *
001888*    ACCEPTS, SO THE WHOLE AND FRACTIONAL PARTS ARE SPLIT OUT AND  *
001889*    VALIDATED SEPARATELY BEFORE THE SIGNED VALUE IS COMPUTED.     *
001890*------------------------------------------------------------------*
001891 01  WS-SEV-TOKEN-WORK.
001892     05  WS-SEV-SIGN-CHAR             PIC X(01).
001893     05  WS-SEV-UNSIGNED-TOKEN        PIC X(10).
001894     05  WS-SEV-WHOLE-TEXT            PIC X(10).
001895     05  WS-SEV-FRAC-TEXT             PIC X(10).
001896     05  WS-SEV-WHOLE-LEN             PIC S9(4) USAGE IS COMP.
001897     05  WS-SEV-FRAC-LEN              PIC S9(4) USAGE IS COMP.
001898     05  WS-SEV-WHOLE-NUM             PIC S9(5) USAGE IS COMP.
001899     05  WS-SEV-FRAC-NUM              PIC S9(5) USAGE IS COMP.
001900     05  WS-SEV-SIGNED-VALUE          PIC S9(3)V9(2).
001901     05  WS-SEV-TOKEN-VALID-FLAG      PIC X(01) VALUE 'N'.
001902         88  WS-SEV-TOKEN-VALID                 VALUE 'Y'.
001903         88  WS-SEV-TOKEN-NOT-VALID             VALUE 'N'.
001904     05  FILLER                       PIC X(05).
001905*------------------------------------------------------------------*
001906*    TIMESTAMP TEXT BROKEN OUT FOR FIELD-BY-FIELD VALIDATION      *
001907*    AND CONVERSION TO THE 17-DIGIT KEY.                          *
001908*------------------------------------------------------------------*
001920 01  WS-RAW-TS-PARTS.
001930     05  WS-RAW-TS-YEAR               PIC 9(4).
001940     05  FILLER                       PIC X(1).
001950     05  WS-RAW-TS-MONTH              PIC 9(2).
001960     05  FILLER                       PIC X(1).
001970     05  WS-RAW-TS-DAY                PIC 9(2).
001980     05  FILLER                       PIC X(1).
001990     05  WS-RAW-TS-HOUR                PIC 9(2).
002000     05  FILLER                       PIC X(1).
002010     05  WS-RAW-TS-MINUTE              PIC 9(2).
002020     05  FILLER                       PIC X(1).
002030     05  WS-RAW-TS-SECOND              PIC 9(2).
002040     05  WS-RAW-TS-MS-PART             PIC X(4).
002050*------------------------------------------------------------------*
002060*    MONTH LENGTH TABLE - USED BY THE GREGORIAN DAY-NUMBER        *
002070*    CONVERSION THAT UNDERLIES THE SKEW BORROW ARITHMETIC.       *
002080*    LAID OUT AS A LITERAL STRING AND REDEFINED AS A TABLE THE    *
002090*    WAY THE OLD CALENDAR UTILITY DID IT.                        *
002100*------------------------------------------------------------------*
002110 01  WS-MONTH-LEN-LITERAL.
002120     05  FILLER PIC X(24) VALUE '312831303130313130313031'(1:24).
002130 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-LITERAL.
002140     05  WS-MONTH-LEN                PIC 99 OCCURS 12 TIMES.
002150*------------------------------------------------------------------*
002160*    RUN-DATE BANNER - SPLIT INTO COMPONENTS FOR THE STARTUP      *
002170*    DISPLAY, AND REDEFINED AS ONE FLAT FIELD FOR A QUICK MOVE.  *
002180*------------------------------------------------------------------*
002190 01  WS-CURRENT-DATE-DATA.
002200     05  WS-CURRENT-YEAR               PIC 9(4).
002210     05  WS-CURRENT-MONTH              PIC 9(2).
002220     05  WS-CURRENT-DAY                PIC 9(2).
002230     05  FILLER                        PIC X(13).
002240 01  WS-CURRENT-DATE-REDEF REDEFINES WS-CURRENT-DATE-DATA.
002250     05  WS-CURRENT-DATE-FLAT          PIC X(21).
002260*------------------------------------------------------------------*
002270*    TODAY'S DATE AS RETURNED BY THE SYSTEM CLOCK - 2-DIGIT YEAR,  *
002280*    WINDOWED TO A 4-DIGIT YEAR BELOW (EW-0058 Y2K REVIEW).       *
002290*------------------------------------------------------------------*
002300 01  WS-ACCEPT-DATE-AREA.
002310     05  WS-ACCEPT-DATE                PIC 9(6).
002320 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
002330     05  WS-ACCEPT-YY                   PIC 9(2).
002340     05  WS-ACCEPT-MM                   PIC 9(2).
002350     05  WS-ACCEPT-DD                   PIC 9(2).
002360*------------------------------------------------------------------*
002370*    LEAP-YEAR TEST WORK AREA - SHARED BY ALL THE DAY-NUMBER       *
002380*    PARAGRAPHS BELOW SO THE DIVIDE-BY-4/100/400 TEST IS WRITTEN   *
002390*    ONCE.                                                        *
002400*------------------------------------------------------------------*
002410 01  WS-LEAP-YEAR-WORK.
002420     05  WS-LEAP-TEST-YEAR             PIC S9(9) USAGE IS COMP.
002430     05  WS-LEAP-R4                    PIC S9(9) USAGE IS COMP.
002440     05  WS-LEAP-R100                  PIC S9(9) USAGE IS COMP.
002450     05  WS-LEAP-R400                  PIC S9(9) USAGE IS COMP.
002460     05  WS-YEAR-LEN                   PIC S9(9) USAGE IS COMP.
002470     05  WS-YEAR-MINUS-1               PIC S9(9) USAGE IS COMP.
002480     05  WS-YEAR-DIV-4                 PIC S9(9) USAGE IS COMP.
002490     05  WS-YEAR-DIV-100               PIC S9(9) USAGE IS COMP.
002500     05  WS-YEAR-DIV-400               PIC S9(9) USAGE IS COMP.
002510     05  WS-MONTH-UPPER                PIC S9(9) USAGE IS COMP.
002520     05  WS-LEAP-QUOTIENT              PIC S9(9) USAGE IS COMP.
002530     05  WS-LEAP-YEAR-FLAG             PIC X(01) VALUE 'N'.
002540         88  WS-YEAR-IS-LEAP                    VALUE 'Y'.
002550         88  WS-YEAR-NOT-LEAP                   VALUE 'N'.
002560     05  WS-MONTH-FOUND-FLAG           PIC X(01) VALUE 'N'.
002570         88  WS-MONTH-FOUND                     VALUE 'Y'.
002580         88  WS-MONTH-NOT-FOUND                 VALUE 'N'.
002590*------------------------------------------------------------------*
002600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
002610     05  WS-WEB-STATUS                PIC X(02) VALUE '00'.
002620         88  WS-WEB-OK                          VALUE '00'.
002630         88  WS-WEB-EOF                          VALUE '10'.
002640     05  WS-DBS-STATUS                PIC X(02) VALUE '00'.
002650         88  WS-DBS-OK                          VALUE '00'.
002660         88  WS-DBS-EOF                          VALUE '10'.
002670     05  WS-AUTH-STATUS               PIC X(02) VALUE '00'.
002680         88  WS-AUTH-OK                          VALUE '00'.
002690         88  WS-AUTH-EOF                          VALUE '10'.
002700     05  WS-NET-STATUS                PIC X(02) VALUE '00'.
002710         88  WS-NET-OK                          VALUE '00'.
002720         88  WS-NET-EOF                          VALUE '10'.
002730     05  WS-LINE-NUMBER                PIC 9(7) USAGE IS COMP.
002740     05  WS-DELIM-POS                  PIC 9(3) USAGE IS COMP.
002750     05  WS-DIVISOR                    PIC S9(9) USAGE IS COMP.
002760     05  WS-REMAINDER                  PIC S9(9) USAGE IS COMP.
002770     05  WS-DAY-NUMBER                 PIC S9(9) USAGE IS COMP.
002780     05  WS-MS-OF-DAY                  PIC S9(9) USAGE IS COMP.
002790     05  WS-TOTAL-MS                   PIC S9(15) USAGE IS COMP.
002800     05  WS-ABEND-SOURCE-NAME          PIC X(12).
002801*-------------------------------------------------------------------*
002802*    STANDALONE SAVE AREA FOR THE COMPILER'S RETURN-CODE SPECIAL    *
002803*    REGISTER, CHECKED JUST BEFORE GOBACK (EW-0075).                *
002804*-------------------------------------------------------------------*
002805 77  WS-RETURN-CODE-SAVE           PIC S9(4) USAGE IS COMP VALUE ZERO.
002810*===================================================================*
002820 PROCEDURE DIVISION.
002830*-------------------------------------------------------------------*
002840 0000-MAIN-PROCESSING.
002850*-------------------------------------------------------------------*
002860     PERFORM 1000-INITIALIZE.
002870     PERFORM 1100-OPEN-FILES.
002880     PERFORM 2000-LOAD-ALL-SOURCES.
002890     PERFORM 3000-CLOSE-SOURCE-FILES.
002900     PERFORM 4000-CALL-SERVICES.
002902     MOVE RETURN-CODE TO WS-RETURN-CODE-SAVE.
002904     IF WS-RETURN-CODE-SAVE NOT = ZERO
002906         DISPLAY 'EVWMAIN - COMPLETING WITH RETURN CODE ',
002908             WS-RETURN-CODE-SAVE
002909     END-IF.
002910     DISPLAY 'EVWMAIN - NORMAL END OF RUN'.
002920     GOBACK.
002930*-------------------------------------------------------------------*
002940 1000-INITIALIZE.
002950*-------------------------------------------------------------------*
002960     MOVE EVW-SOURCE-CONFIG-VALUES   TO EVW-SOURCE-CONFIG-TABLE.
002970     MOVE EVW-SEVERITY-MAP-VALUES    TO EVW-SEVERITY-MAP-GLOBAL.
002980     MOVE EVW-HEURISTICS-VALUES      TO EVW-HEURISTICS-CONFIG.
002990     MOVE ZERO TO FC-ACTIVE-COUNT.
003000     MOVE ZERO TO EVW-EVENT-TABLE-SIZE.
003010     MOVE ZERO TO EVW-EVENT-SOURCE-SEQ.
003020     MOVE ZERO TO RT-FUSED-COUNT RT-SELECTED-COUNT
003030         RT-REJECTED-COUNT.
003040     MOVE ZERO TO RT-SOURCE-READ-COUNT (1) RT-SOURCE-READ-COUNT (2)
003050         RT-SOURCE-READ-COUNT (3) RT-SOURCE-READ-COUNT (4).
003060     MOVE ZERO TO EVW-INSIGHT-TABLE-SIZE.
003070     MOVE ZERO TO IT-TIME-GAP-COUNT IT-BURST-COUNT
003080         IT-SEV-REGR-COUNT.
003090     ACCEPT WS-ACCEPT-DATE FROM DATE.
003100     IF WS-ACCEPT-YY < 50
003110         COMPUTE WS-CURRENT-YEAR = 2000 + WS-ACCEPT-YY
003120     ELSE
003130         COMPUTE WS-CURRENT-YEAR = 1900 + WS-ACCEPT-YY
003140     END-IF.
003150     MOVE WS-ACCEPT-MM TO WS-CURRENT-MONTH.
003160     MOVE WS-ACCEPT-DD TO WS-CURRENT-DAY.
003170     IF EVW-RERUN-SWITCH-ON
003180         DISPLAY 'EVWMAIN - UPSI-0 ON, THIS IS A RERUN - PRIOR '
003190             , 'EXPORT FILE WILL BE OVERWRITTEN'
003200     END-IF.
003210     DISPLAY 'EVWMAIN - EVENT FUSION RUN STARTING'.
003220*-------------------------------------------------------------------*
003230 1100-OPEN-FILES.
003240*-------------------------------------------------------------------*
003250     OPEN INPUT EVW-SRC-WEB.
003260     IF NOT WS-WEB-OK
003270         DISPLAY 'EVWMAIN - CANNOT OPEN WEB-FRONT FEED, STATUS ',
003280             WS-WEB-STATUS
003290         PERFORM 9900-ABEND-FATAL.
003300     OPEN INPUT EVW-SRC-DBS.
003310     IF NOT WS-DBS-OK
003320         DISPLAY 'EVWMAIN - CANNOT OPEN DB-SERVER FEED, STATUS ',
003330             WS-DBS-STATUS
003340         PERFORM 9900-ABEND-FATAL.
003350     OPEN INPUT EVW-SRC-AUTH.
003360     IF NOT WS-AUTH-OK
003370         DISPLAY 'EVWMAIN - CANNOT OPEN AUTH-SVC FEED, STATUS ',
003380             WS-AUTH-STATUS
003390         PERFORM 9900-ABEND-FATAL.
003400     OPEN INPUT EVW-SRC-NET.
003410     IF NOT WS-NET-OK
003420         DISPLAY 'EVWMAIN - CANNOT OPEN NET-DEVICE FEED, STATUS ',
003430             WS-NET-STATUS
003440         PERFORM 9900-ABEND-FATAL.
003450*-------------------------------------------------------------------*
003460 2000-LOAD-ALL-SOURCES.
003470*-------------------------------------------------------------------*
003480     MOVE 1 TO EVW-EVENT-SOURCE-SEQ.
003490     MOVE 'WEB-FRONT   ' TO WS-ABEND-SOURCE-NAME.
003500     PERFORM 2100-LOAD-ONE-WEB-LINE.
003510     PERFORM 2100-LOAD-ONE-WEB-LINE UNTIL WS-WEB-EOF.
003520*
003530     MOVE 2 TO EVW-EVENT-SOURCE-SEQ.
003540     MOVE 'DB-SERVER   ' TO WS-ABEND-SOURCE-NAME.
003550     PERFORM 2200-LOAD-ONE-DBS-LINE.
003560     PERFORM 2200-LOAD-ONE-DBS-LINE UNTIL WS-DBS-EOF.
003570*
003580     MOVE 3 TO EVW-EVENT-SOURCE-SEQ.
003590     MOVE 'AUTH-SVC    ' TO WS-ABEND-SOURCE-NAME.
003600     PERFORM 2300-LOAD-ONE-AUTH-LINE.
003610     PERFORM 2300-LOAD-ONE-AUTH-LINE UNTIL WS-AUTH-EOF.
003620*
003630     MOVE 4 TO EVW-EVENT-SOURCE-SEQ.
003640     MOVE 'NET-DEVICE  ' TO WS-ABEND-SOURCE-NAME.
003650     PERFORM 2400-LOAD-ONE-NET-LINE.
003660     PERFORM 2400-LOAD-ONE-NET-LINE UNTIL WS-NET-EOF.
003670*-------------------------------------------------------------------*
003680 2100-LOAD-ONE-WEB-LINE.
003690*-------------------------------------------------------------------*
003700     READ EVW-SRC-WEB
003710         AT END
003720             MOVE '10' TO WS-WEB-STATUS
003730         NOT AT END
003740             ADD 1 TO RT-SOURCE-READ-COUNT (1)
003750             ADD 1 TO WS-LINE-NUMBER
003760             IF EVW-WEB-LINE NOT = SPACES
003770                 UNSTRING EVW-WEB-LINE DELIMITED BY ','
003780                     INTO WS-RAW-TIMESTAMP WS-RAW-SEVERITY
003790                         WS-RAW-MESSAGE
003800                 PERFORM 2900-NORMALIZE-EVENT
003810             END-IF.
003820*-------------------------------------------------------------------*
003830 2200-LOAD-ONE-DBS-LINE.
003840*-------------------------------------------------------------------*
003850     READ EVW-SRC-DBS
003860         AT END
003870             MOVE '10' TO WS-DBS-STATUS
003880         NOT AT END
003890             ADD 1 TO RT-SOURCE-READ-COUNT (2)
003900             ADD 1 TO WS-LINE-NUMBER
003910             IF EVW-DBS-LINE NOT = SPACES
003920                 UNSTRING EVW-DBS-LINE DELIMITED BY ','
003930                     INTO WS-RAW-TIMESTAMP WS-RAW-SEVERITY
003940                         WS-RAW-MESSAGE
003950                 PERFORM 2900-NORMALIZE-EVENT
003960             END-IF.
003970*-------------------------------------------------------------------*
003980 2300-LOAD-ONE-AUTH-LINE.
003990*-------------------------------------------------------------------*
004000     READ EVW-SRC-AUTH
004010         AT END
004020             MOVE '10' TO WS-AUTH-STATUS
004030         NOT AT END
004040             ADD 1 TO RT-SOURCE-READ-COUNT (3)
004050             ADD 1 TO WS-LINE-NUMBER
004060             IF EVW-AUTH-LINE NOT = SPACES
004070                 UNSTRING EVW-AUTH-LINE DELIMITED BY ','
004080                     INTO WS-RAW-TIMESTAMP WS-RAW-SEVERITY
004090                         WS-RAW-MESSAGE
004100                 PERFORM 2900-NORMALIZE-EVENT
004110             END-IF.
004120*-------------------------------------------------------------------*
004130 2400-LOAD-ONE-NET-LINE.
004140*-------------------------------------------------------------------*
004150     READ EVW-SRC-NET
004160         AT END
004170             MOVE '10' TO WS-NET-STATUS
004180         NOT AT END
004190             ADD 1 TO RT-SOURCE-READ-COUNT (4)
004200             ADD 1 TO WS-LINE-NUMBER
004210             IF EVW-NET-LINE NOT = SPACES
004220                 UNSTRING EVW-NET-LINE DELIMITED BY ','
004230                     INTO WS-RAW-TIMESTAMP WS-RAW-SEVERITY
004240                         WS-RAW-MESSAGE
004250                 PERFORM 2900-NORMALIZE-EVENT
004260             END-IF.
004270*-------------------------------------------------------------------*
004280*    2900-NORMALIZE-EVENT BUILDS ONE EVENT TABLE ENTRY FROM THE    *
004290*    THREE RAW FIELDS SPLIT OUT ABOVE.  CALLED FROM ALL FOUR       *
004300*    SOURCE LOOPS SO THE PARSE/SKEW/SEVERITY LOGIC LIVES ONCE.    *
004310*-------------------------------------------------------------------*
004320 2900-NORMALIZE-EVENT.
004330*-------------------------------------------------------------------*
004340     ADD 1 TO EVW-EVENT-TABLE-SIZE.
004350     SET EVW-EVENT-IDX TO EVW-EVENT-TABLE-SIZE.
004360     PERFORM 2910-PARSE-TIMESTAMP THRU 2920-APPLY-SKEW-EXIT.
004380     PERFORM 2930-RESOLVE-SEVERITY.
004390     PERFORM 2940-EDIT-MESSAGE.
004400     MOVE EVW-EVENT-SOURCE-SEQ        TO EV-SRC-SEQ (EVW-EVENT-IDX).
004410     MOVE WS-LINE-NUMBER              TO EV-REC-SEQ (EVW-EVENT-IDX).
004420     MOVE SC-NAME (EVW-EVENT-SOURCE-SEQ) TO EV-SOURCE
004430         (EVW-EVENT-IDX).
004440*-------------------------------------------------------------------*
004450*    2910-PARSE-TIMESTAMP - YYYY-MM-DD HH:MM:SS[.MMM].  A MISSING  *
004460*    DECIMAL PORTION DEFAULTS TO 000.  ANYTHING THAT WILL NOT      *
004470*    VALIDATE AS NUMERIC IN EVERY COMPONENT IS A FATAL ERROR.     *
004480*-------------------------------------------------------------------*
004490 2910-PARSE-TIMESTAMP.
004500*-------------------------------------------------------------------*
004510     MOVE WS-RAW-TIMESTAMP (1:4)   TO WS-RAW-TS-YEAR.
004520     MOVE WS-RAW-TIMESTAMP (6:2)   TO WS-RAW-TS-MONTH.
004530     MOVE WS-RAW-TIMESTAMP (9:2)   TO WS-RAW-TS-DAY.
004540     MOVE WS-RAW-TIMESTAMP (12:2)  TO WS-RAW-TS-HOUR.
004550     MOVE WS-RAW-TIMESTAMP (15:2)  TO WS-RAW-TS-MINUTE.
004560     MOVE WS-RAW-TIMESTAMP (18:2)  TO WS-RAW-TS-SECOND.
004570     IF WS-RAW-TIMESTAMP (20:1) = '.'
004580         MOVE WS-RAW-TIMESTAMP (21:3) TO WS-RAW-TS-MS-PART (1:3)
004590         MOVE SPACE TO WS-RAW-TS-MS-PART (4:1)
004600     ELSE
004610         MOVE '000' TO WS-RAW-TS-MS-PART (1:3)
004620     END-IF.
004630     IF WS-RAW-TS-YEAR NOT NUMERIC OR WS-RAW-TS-MONTH NOT NUMERIC
004640         OR WS-RAW-TS-DAY NOT NUMERIC OR WS-RAW-TS-HOUR NOT NUMERIC
004650         OR WS-RAW-TS-MINUTE NOT NUMERIC
004660         OR WS-RAW-TS-SECOND NOT NUMERIC
004670         OR WS-RAW-TS-MS-PART (1:3) NOT NUMERIC
004680         DISPLAY 'EVWMAIN - FATAL - BAD TIMESTAMP, SOURCE ',
004690             WS-ABEND-SOURCE-NAME, ' LINE ', WS-LINE-NUMBER
004700         PERFORM 9900-ABEND-FATAL
004710     END-IF.
004720     MOVE WS-RAW-TS-YEAR       TO EV-TS-DATE (EVW-EVENT-IDX) (1:4).
004730     MOVE WS-RAW-TS-MONTH      TO EV-TS-DATE (EVW-EVENT-IDX) (5:2).
004740     MOVE WS-RAW-TS-DAY        TO EV-TS-DATE (EVW-EVENT-IDX) (7:2).
004750     MOVE WS-RAW-TS-HOUR       TO EV-TS-TIME (EVW-EVENT-IDX) (1:2).
004760     MOVE WS-RAW-TS-MINUTE     TO EV-TS-TIME (EVW-EVENT-IDX) (3:2).
004770     MOVE WS-RAW-TS-SECOND     TO EV-TS-TIME (EVW-EVENT-IDX) (5:2).
004780     MOVE WS-RAW-TS-MS-PART (1:3) TO EV-TS-MS (EVW-EVENT-IDX).
004790*-------------------------------------------------------------------*
004800*    2920-APPLY-SKEW - SC-SKEW-MS IS ALWAYS SUBTRACTED.  THE KEY   *
004810*    IS CONVERTED TO A DAY NUMBER PLUS MILLISECONDS-OF-DAY SO THE  *
004820*    SUBTRACTION BORROWS CORRECTLY ACROSS A DAY BOUNDARY.         *
004830*-------------------------------------------------------------------*
004840 2920-APPLY-SKEW.
004850*-------------------------------------------------------------------*
004860     IF SC-SKEW-MS (EVW-EVENT-SOURCE-SEQ) = ZERO
004870         CONTINUE
004880     ELSE
004890         PERFORM 2950-DAY-NUMBER-OF
004900         COMPUTE WS-MS-OF-DAY =
004910             (EV-TS-TIME (EVW-EVENT-IDX) (1:2) * 3600000)
004920           + (EV-TS-TIME (EVW-EVENT-IDX) (3:2) * 60000)
004930           + (EV-TS-TIME (EVW-EVENT-IDX) (5:2) * 1000)
004940           + EV-TS-MS (EVW-EVENT-IDX)
004950         COMPUTE WS-TOTAL-MS =
004960             (WS-DAY-NUMBER * 86400000) + WS-MS-OF-DAY
004970             - SC-SKEW-MS (EVW-EVENT-SOURCE-SEQ)
004980         PERFORM 2960-REBUILD-TIMESTAMP
004990     END-IF.
004992*-------------------------------------------------------------------*
004993*    2920-APPLY-SKEW-EXIT - RANGE BOUNDARY FOR THE 2910 THRU 2920   *
004994*    PERFORM BELOW (EW-0075).  CARRIES NO LOGIC OF ITS OWN.         *
004995*-------------------------------------------------------------------*
004996 2920-APPLY-SKEW-EXIT.
004997     EXIT.
005000*-------------------------------------------------------------------*
005010*    2930-RESOLVE-SEVERITY - EMPTY TOKEN IS ABSENT; ELSE A MERGED  *
005020*    MAP LOOKUP (SOURCE OVERRIDES FIRST, THEN GLOBAL DEFAULTS);   *
005030*    ELSE A NUMERIC LITERAL; ELSE ABSENT.                        *
005040*-------------------------------------------------------------------*
005050 2930-RESOLVE-SEVERITY.
005060*-------------------------------------------------------------------*
005070     MOVE 'N' TO EV-SEV-FLAG (EVW-EVENT-IDX).
005080     MOVE ZERO TO EV-SEVERITY (EVW-EVENT-IDX).
005090     IF WS-RAW-SEVERITY = SPACES
005100         CONTINUE
005110     ELSE
005120         PERFORM 2931-TEST-ONE-OVERRIDE
005130             VARYING SC-IDX FROM 1 BY 1
005140             UNTIL SC-IDX > SC-SEV-OVERRIDE-COUNT
005150                 (EVW-EVENT-SOURCE-SEQ)
005160         IF NOT EV-SEV-PRESENT (EVW-EVENT-IDX)
005170             PERFORM 2932-TEST-ONE-GLOBAL-MAP
005180                 VARYING SM-GLOBAL-IDX FROM 1 BY 1
005190                 UNTIL SM-GLOBAL-IDX > 7
005200         END-IF
005210         IF NOT EV-SEV-PRESENT (EVW-EVENT-IDX)
005220             PERFORM 2933-TEST-NUMERIC-LITERAL
005225             IF WS-SEV-TOKEN-VALID
005230                 MOVE 'Y' TO EV-SEV-FLAG (EVW-EVENT-IDX)
005240                 MOVE WS-SEV-SIGNED-VALUE TO EV-SEVERITY
005250                     (EVW-EVENT-IDX)
005260             END-IF
005270         END-IF
005280     END-IF.
005290*-------------------------------------------------------------------*
005300*    2931-TEST-ONE-OVERRIDE - ONE PASS OF THE PER-SOURCE SEVERITY  *
005310*    OVERRIDE TABLE, DRIVEN BY THE PERFORM ... VARYING ABOVE.     *
005320*-------------------------------------------------------------------*
005330 2931-TEST-ONE-OVERRIDE.
005340*-------------------------------------------------------------------*
005350     IF SM-NAME (EVW-EVENT-SOURCE-SEQ, SC-IDX) = WS-RAW-SEVERITY
005360         MOVE 'Y' TO EV-SEV-FLAG (EVW-EVENT-IDX)
005370         MOVE SM-VALUE (EVW-EVENT-SOURCE-SEQ, SC-IDX)
005380             TO EV-SEVERITY (EVW-EVENT-IDX)
005390     END-IF.
005400*-------------------------------------------------------------------*
005410*    2932-TEST-ONE-GLOBAL-MAP - ONE PASS OF THE GLOBAL SEVERITY    *
005420*    MAP, DRIVEN BY THE PERFORM ... VARYING ABOVE.                *
005430*-------------------------------------------------------------------*
005440 2932-TEST-ONE-GLOBAL-MAP.
005450*-------------------------------------------------------------------*
005460     IF SM-G-NAME (SM-GLOBAL-IDX) = WS-RAW-SEVERITY
005470         MOVE 'Y' TO EV-SEV-FLAG (EVW-EVENT-IDX)
005480         MOVE SM-G-VALUE (SM-GLOBAL-IDX)
005490             TO EV-SEVERITY (EVW-EVENT-IDX)
005500     END-IF.
005501*-------------------------------------------------------------------*
005502*    2933-TEST-NUMERIC-LITERAL (EW-0070) - THE RAW TOKEN MAY CARRY  *
005503*    A LEADING SIGN AND A DECIMAL POINT, NEITHER OF WHICH THE       *
005504*    NUMERIC CLASS TEST ACCEPTS, AND MAY BE SHORTER THAN ITS        *
005505*    10-BYTE FIELD, WHICH ALSO FAILS THE CLASS TEST ON THE          *
005506*    TRAILING SPACES.  THE SIGN AND DECIMAL POINT ARE STRIPPED,     *
005507*    THE TWO HALVES ARE TRIMMED AND VALIDATED SEPARATELY, AND THE   *
005508*    SIGNED VALUE IS COMPUTED IN WS-SEV-SIGNED-VALUE.               *
005509*-------------------------------------------------------------------*
005510 2933-TEST-NUMERIC-LITERAL.
005511*-------------------------------------------------------------------*
005512     SET WS-SEV-TOKEN-NOT-VALID TO TRUE.
005513     MOVE ZERO TO WS-SEV-WHOLE-NUM WS-SEV-FRAC-NUM.
005514     MOVE WS-RAW-SEVERITY TO WS-TRIM-INPUT.
005515     PERFORM 2935-COMPUTE-TRIMMED-LEN.
005516     IF WS-TRIM-LEN < 1
005517         GO TO 2933-TEST-NUMERIC-LITERAL-EXIT
005518     END-IF.
005519     MOVE SPACE TO WS-SEV-SIGN-CHAR.
005520     MOVE WS-RAW-SEVERITY TO WS-SEV-UNSIGNED-TOKEN.
005521     IF WS-RAW-SEVERITY (1:1) = '+' OR WS-RAW-SEVERITY (1:1) = '-'
005522         MOVE WS-RAW-SEVERITY (1:1) TO WS-SEV-SIGN-CHAR
005523         MOVE SPACES TO WS-SEV-UNSIGNED-TOKEN
005524         MOVE WS-RAW-SEVERITY (2:9) TO WS-SEV-UNSIGNED-TOKEN (1:9)
005525     END-IF.
005526     MOVE SPACES TO WS-SEV-WHOLE-TEXT WS-SEV-FRAC-TEXT.
005527     UNSTRING WS-SEV-UNSIGNED-TOKEN DELIMITED BY '.'
005528         INTO WS-SEV-WHOLE-TEXT WS-SEV-FRAC-TEXT.
005529     MOVE WS-SEV-WHOLE-TEXT TO WS-TRIM-INPUT.
005530     PERFORM 2935-COMPUTE-TRIMMED-LEN.
005531     MOVE WS-TRIM-LEN TO WS-SEV-WHOLE-LEN.
005532     MOVE WS-SEV-FRAC-TEXT TO WS-TRIM-INPUT.
005533     PERFORM 2935-COMPUTE-TRIMMED-LEN.
005534     MOVE WS-TRIM-LEN TO WS-SEV-FRAC-LEN.
005535     IF WS-SEV-WHOLE-LEN < 1
005536         GO TO 2933-TEST-NUMERIC-LITERAL-EXIT
005537     END-IF.
005538     IF WS-SEV-WHOLE-TEXT (1:WS-SEV-WHOLE-LEN) IS NOT NUMERIC
005539         GO TO 2933-TEST-NUMERIC-LITERAL-EXIT
005540     END-IF.
005541     IF WS-SEV-FRAC-LEN > ZERO
005542         IF WS-SEV-FRAC-TEXT (1:WS-SEV-FRAC-LEN) IS NOT NUMERIC
005543             GO TO 2933-TEST-NUMERIC-LITERAL-EXIT
005544         END-IF
005545         MOVE WS-SEV-FRAC-TEXT (1:WS-SEV-FRAC-LEN) TO WS-SEV-FRAC-NUM
005546         IF WS-SEV-FRAC-LEN = 1
005547             MULTIPLY 10 BY WS-SEV-FRAC-NUM
005548         END-IF
005549     END-IF.
005550     MOVE WS-SEV-WHOLE-TEXT (1:WS-SEV-WHOLE-LEN) TO WS-SEV-WHOLE-NUM.
005551     COMPUTE WS-SEV-SIGNED-VALUE =
005552         WS-SEV-WHOLE-NUM + (WS-SEV-FRAC-NUM / 100).
005553     IF WS-SEV-SIGN-CHAR = '-'
005554         COMPUTE WS-SEV-SIGNED-VALUE = WS-SEV-SIGNED-VALUE * -1
005555     END-IF.
005556     SET WS-SEV-TOKEN-VALID TO TRUE.
005557 2933-TEST-NUMERIC-LITERAL-EXIT.
005558     EXIT.
005559*-------------------------------------------------------------------*
005560*    2935-COMPUTE-TRIMMED-LEN (EW-0070) - OCCUPIED LENGTH OF         *
005561*    WS-TRIM-INPUT, SCANNING BACKWARD FROM POSITION 10 FOR THE       *
005562*    FIRST NON-SPACE BYTE.  ZERO MEANS THE FIELD IS ALL SPACES.      *
005563*-------------------------------------------------------------------*
005564 2935-COMPUTE-TRIMMED-LEN.
005565*-------------------------------------------------------------------*
005566     SET WS-TRIM-NOT-FOUND TO TRUE.
005567     PERFORM 2936-TEST-ONE-TRIM-POS
005568         VARYING WS-TRIM-LEN FROM 10 BY -1
005569         UNTIL WS-TRIM-LEN < 1 OR WS-TRIM-FOUND.
005570*-------------------------------------------------------------------*
005571*    2936-TEST-ONE-TRIM-POS - ONE BYTE OF WS-TRIM-INPUT, DRIVEN BY   *
005572*    THE PERFORM ... VARYING ABOVE.                                 *
005573*-------------------------------------------------------------------*
005574 2936-TEST-ONE-TRIM-POS.
005575*-------------------------------------------------------------------*
005576     IF WS-TRIM-INPUT (WS-TRIM-LEN:1) NOT = SPACE
005577         SET WS-TRIM-FOUND TO TRUE
005578     END-IF.
005579*-------------------------------------------------------------------*
005580*    2940-EDIT-MESSAGE - FALL BACK TO THE TRIMMED RAW LINE WHEN    *
005590*    THE MESSAGE FIELD CAME BACK EMPTY; TRUNCATE/PAD TO 80.       *
005600*-------------------------------------------------------------------*
005610 2940-EDIT-MESSAGE.
005620*-------------------------------------------------------------------*
005630     IF WS-RAW-MESSAGE = SPACES
005640         EVALUATE EVW-EVENT-SOURCE-SEQ
005650             WHEN 1 MOVE EVW-WEB-LINE  TO EV-MESSAGE (EVW-EVENT-IDX)
005660             WHEN 2 MOVE EVW-DBS-LINE  TO EV-MESSAGE (EVW-EVENT-IDX)
005670             WHEN 3 MOVE EVW-AUTH-LINE TO EV-MESSAGE (EVW-EVENT-IDX)
005680             WHEN 4 MOVE EVW-NET-LINE  TO EV-MESSAGE (EVW-EVENT-IDX)
005690         END-EVALUATE
005700     ELSE
005710         MOVE WS-RAW-MESSAGE TO EV-MESSAGE (EVW-EVENT-IDX)
005720     END-IF.
005730*-------------------------------------------------------------------*
005740*    2950-DAY-NUMBER-OF - GREGORIAN DAY NUMBER FOR THE CURRENT     *
005750*    EVENT'S DATE, HONOURING MONTH LENGTHS AND LEAP YEARS.        *
005760*-------------------------------------------------------------------*
005770 2950-DAY-NUMBER-OF.
005780*-------------------------------------------------------------------*
005790     COMPUTE WS-YEAR-MINUS-1 = EV-TS-DATE (EVW-EVENT-IDX) (1:4) - 1.
005800     DIVIDE WS-YEAR-MINUS-1 BY   4 GIVING WS-YEAR-DIV-4.
005810     DIVIDE WS-YEAR-MINUS-1 BY 100 GIVING WS-YEAR-DIV-100.
005820     DIVIDE WS-YEAR-MINUS-1 BY 400 GIVING WS-YEAR-DIV-400.
005830     COMPUTE WS-DAY-NUMBER =
005840         (WS-YEAR-MINUS-1 * 365) + WS-YEAR-DIV-4
005850         - WS-YEAR-DIV-100 + WS-YEAR-DIV-400.
005860     COMPUTE WS-MONTH-UPPER = EV-TS-DATE (EVW-EVENT-IDX) (5:2) - 1.
005870     PERFORM 2951-ADD-ONE-MONTH-LENGTH
005880         VARYING WS-DIVISOR FROM 1 BY 1
005890         UNTIL WS-DIVISOR > WS-MONTH-UPPER.
005900     ADD EV-TS-DATE (EVW-EVENT-IDX) (7:2) TO WS-DAY-NUMBER.
005910*-------------------------------------------------------------------*
005920*    2951-ADD-ONE-MONTH-LENGTH - ONE MONTH'S LENGTH ADDED TO THE   *
005930*    RUNNING DAY NUMBER, DRIVEN BY THE PERFORM ... VARYING ABOVE. *
005940*-------------------------------------------------------------------*
005950 2951-ADD-ONE-MONTH-LENGTH.
005960*-------------------------------------------------------------------*
005970     ADD WS-MONTH-LEN (WS-DIVISOR) TO WS-DAY-NUMBER.
005980     IF WS-DIVISOR = 2
005990         MOVE EV-TS-DATE (EVW-EVENT-IDX) (1:4) TO WS-LEAP-TEST-YEAR
006000         PERFORM 2980-TEST-LEAP-YEAR
006010         IF WS-YEAR-IS-LEAP
006020             ADD 1 TO WS-DAY-NUMBER
006030         END-IF
006040     END-IF.
006050*-------------------------------------------------------------------*
006060*    2960-REBUILD-TIMESTAMP - WS-TOTAL-MS BACK TO A DAY NUMBER     *
006070*    AND MS-OF-DAY, THEN BACK TO A CALENDAR DATE AND TIME-OF-DAY.  *
006080*    ANY APPROXIMATION HERE IS ACCEPTABLE ONLY WITHIN ONE RUN -    *
006090*    THE TABLE IS REBUILT FRESH EACH TIME THE PROGRAM IS RUN.     *
006100*-------------------------------------------------------------------*
006110 2960-REBUILD-TIMESTAMP.
006120*-------------------------------------------------------------------*
006130     DIVIDE WS-TOTAL-MS BY 86400000
006140         GIVING WS-DAY-NUMBER REMAINDER WS-MS-OF-DAY.
006150     IF WS-MS-OF-DAY < 0
006160         SUBTRACT 1 FROM WS-DAY-NUMBER
006170         ADD 86400000 TO WS-MS-OF-DAY
006180     END-IF.
006190     MOVE WS-DAY-NUMBER TO WS-DIVISOR.
006200     PERFORM 2970-DATE-OF-DAY-NUMBER.
006210     DIVIDE WS-MS-OF-DAY BY 3600000
006220         GIVING WS-REMAINDER REMAINDER WS-MS-OF-DAY.
006230     MOVE WS-REMAINDER TO EV-TS-TIME (EVW-EVENT-IDX) (1:2).
006240     DIVIDE WS-MS-OF-DAY BY 60000
006250         GIVING WS-REMAINDER REMAINDER WS-MS-OF-DAY.
006260     MOVE WS-REMAINDER TO EV-TS-TIME (EVW-EVENT-IDX) (3:2).
006270     DIVIDE WS-MS-OF-DAY BY 1000
006280         GIVING WS-REMAINDER REMAINDER WS-MS-OF-DAY.
006290     MOVE WS-REMAINDER TO EV-TS-TIME (EVW-EVENT-IDX) (5:2).
006300     MOVE WS-MS-OF-DAY TO EV-TS-MS (EVW-EVENT-IDX).
006310*-------------------------------------------------------------------*
006320*    2970-DATE-OF-DAY-NUMBER - INVERSE OF 2950, WALKING FORWARD    *
006330*    YEAR BY YEAR AND MONTH BY MONTH FROM THE EPOCH.             *
006340*-------------------------------------------------------------------*
006350 2970-DATE-OF-DAY-NUMBER.
006360*-------------------------------------------------------------------*
006370     MOVE 1 TO WS-REMAINDER.
006380     MOVE WS-DIVISOR TO WS-DAY-NUMBER.
006390     PERFORM 2972-COMPUTE-YEAR-LENGTH.
006400     PERFORM 2973-STEP-ONE-YEAR
006410         UNTIL WS-DAY-NUMBER <= WS-YEAR-LEN.
006420     MOVE WS-REMAINDER TO EV-TS-DATE (EVW-EVENT-IDX) (1:4).
006430     MOVE 1 TO WS-DIVISOR.
006440     SET WS-MONTH-NOT-FOUND TO TRUE.
006450     PERFORM 2975-TEST-ONE-MONTH
006460         VARYING WS-DIVISOR FROM 1 BY 1
006470         UNTIL WS-DIVISOR > 12 OR WS-MONTH-FOUND.
006480*-------------------------------------------------------------------*
006490*    2972-COMPUTE-YEAR-LENGTH - 365 OR 366 FOR THE YEAR CURRENTLY  *
006500*    HELD IN WS-REMAINDER.                                        *
006510*-------------------------------------------------------------------*
006520 2972-COMPUTE-YEAR-LENGTH.
006530*-------------------------------------------------------------------*
006540     MOVE WS-REMAINDER TO WS-LEAP-TEST-YEAR.
006550     PERFORM 2980-TEST-LEAP-YEAR.
006560     IF WS-YEAR-IS-LEAP
006570         MOVE 366 TO WS-YEAR-LEN
006580     ELSE
006590         MOVE 365 TO WS-YEAR-LEN
006600     END-IF.
006610*-------------------------------------------------------------------*
006620*    2973-STEP-ONE-YEAR - ADVANCE ONE CALENDAR YEAR, DRIVEN BY     *
006630*    THE PERFORM ... UNTIL ABOVE.                                 *
006640*-------------------------------------------------------------------*
006650 2973-STEP-ONE-YEAR.
006660*-------------------------------------------------------------------*
006670     SUBTRACT WS-YEAR-LEN FROM WS-DAY-NUMBER.
006680     ADD 1 TO WS-REMAINDER.
006690     PERFORM 2972-COMPUTE-YEAR-LENGTH.
006700*-------------------------------------------------------------------*
006710*    2975-TEST-ONE-MONTH - ONE MONTH OF THE YEAR FOUND ABOVE,      *
006720*    DRIVEN BY THE PERFORM ... VARYING ABOVE.  WS-REMAINDER STILL  *
006730*    HOLDS THE YEAR NUMBER FOUND BY 2972/2973.                    *
006740*-------------------------------------------------------------------*
006750 2975-TEST-ONE-MONTH.
006760*-------------------------------------------------------------------*
006770     MOVE WS-MONTH-LEN (WS-DIVISOR) TO WS-MS-OF-DAY.
006780     IF WS-DIVISOR = 2
006790         MOVE WS-REMAINDER TO WS-LEAP-TEST-YEAR
006800         PERFORM 2980-TEST-LEAP-YEAR
006810         IF WS-YEAR-IS-LEAP
006820             ADD 1 TO WS-MS-OF-DAY
006830         END-IF
006840     END-IF.
006850     IF WS-DAY-NUMBER <= WS-MS-OF-DAY
006860         MOVE WS-DIVISOR TO EV-TS-DATE (EVW-EVENT-IDX) (5:2)
006870         MOVE WS-DAY-NUMBER TO EV-TS-DATE (EVW-EVENT-IDX) (7:2)
006880         SET WS-MONTH-FOUND TO TRUE
006890     ELSE
006900         SUBTRACT WS-MS-OF-DAY FROM WS-DAY-NUMBER
006910     END-IF.
006920*-------------------------------------------------------------------*
006930*    2980-TEST-LEAP-YEAR - SETS WS-LEAP-YEAR-FLAG FOR THE YEAR IN  *
006940*    WS-LEAP-TEST-YEAR.  SHARED BY EVERY DAY-NUMBER PARAGRAPH      *
006950*    ABOVE SO THE DIVIDE-BY-4/100/400 RULE IS WRITTEN ONCE.       *
006960*-------------------------------------------------------------------*
006970 2980-TEST-LEAP-YEAR.
006980*-------------------------------------------------------------------*
006990     DIVIDE WS-LEAP-TEST-YEAR BY   4 GIVING WS-LEAP-QUOTIENT
007000         REMAINDER WS-LEAP-R4.
007010     DIVIDE WS-LEAP-TEST-YEAR BY 100 GIVING WS-LEAP-QUOTIENT
007020         REMAINDER WS-LEAP-R100.
007030     DIVIDE WS-LEAP-TEST-YEAR BY 400 GIVING WS-LEAP-QUOTIENT
007040         REMAINDER WS-LEAP-R400.
007050     IF WS-LEAP-R4 = 0
007060         AND (WS-LEAP-R100 NOT = 0 OR WS-LEAP-R400 = 0)
007070         SET WS-YEAR-IS-LEAP TO TRUE
007080     ELSE
007090         SET WS-YEAR-NOT-LEAP TO TRUE
007100     END-IF.
007110*-------------------------------------------------------------------*
007120 3000-CLOSE-SOURCE-FILES.
007130*-------------------------------------------------------------------*
007140     CLOSE EVW-SRC-WEB EVW-SRC-DBS EVW-SRC-AUTH EVW-SRC-NET.
007150*-------------------------------------------------------------------*
007160*    4000-CALL-SERVICES - HANDS THE POPULATED EVENT TABLE, THE     *
007170*    CONFIGURATION AND THE RUN TOTALS TO THE THREE SERVICE         *
007180*    SUBPROGRAMS IN BATCH-FLOW ORDER.                             *
007190*-------------------------------------------------------------------*
007200 4000-CALL-SERVICES.
007210*-------------------------------------------------------------------*
007220     CALL 'EVWFUSE' USING EVW-EVENT-CONTROL, EVW-EVENT-TABLE,
007230         EVW-FILTER-CONTROL, EVW-FILTER-TABLE, EVW-RUN-TOTALS
007240     END-CALL.
007250     CALL 'EVWANAL' USING EVW-EVENT-CONTROL, EVW-EVENT-TABLE,
007260         EVW-HEURISTICS-CONFIG, EVW-INSIGHT-CONTROL,
007270         EVW-INSIGHT-TABLE, EVW-INSIGHT-TOTALS
007280     END-CALL.
007290     CALL 'EVWRPT' USING EVW-EVENT-CONTROL, EVW-EVENT-TABLE,
007300         EVW-SOURCE-CONFIG-TABLE, EVW-RUN-TOTALS,
007310         EVW-INSIGHT-CONTROL, EVW-INSIGHT-TABLE, EVW-INSIGHT-TOTALS
007320     END-CALL.
007330*-------------------------------------------------------------------*
007340 9900-ABEND-FATAL.
007350*-------------------------------------------------------------------*
007360     DISPLAY 'EVWMAIN - RUN TERMINATED ABNORMALLY'.
007370     MOVE 16 TO RETURN-CODE.
007380     STOP RUN.
