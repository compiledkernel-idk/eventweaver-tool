000010 01  EVW-INSIGHT-CONTROL.
000020     05  EVW-INSIGHT-TABLE-SIZE        PIC S9(4) USAGE IS COMP.
000030     05  EVW-INSIGHT-TABLE-INDEX       PIC S9(4) USAGE IS COMP.
000040     05  FILLER                        PIC X(04).
000050*
000060 01  EVW-INSIGHT-TABLE.
000070     05  EVW-INSIGHT OCCURS 1 TO 500 TIMES
000080             DEPENDING ON EVW-INSIGHT-TABLE-SIZE
000090             INDEXED BY EVW-INSIGHT-IDX.
000100         10  IN-KIND                   PIC X(20).
000110             88  IN-KIND-IS-TIME-GAP             VALUE 'TIME-GAP'.
000120             88  IN-KIND-IS-BURST                 VALUE 'BURST'.
000130             88  IN-KIND-IS-SEV-REGR              VALUE
000140                                               'SEV-REGRESSION'.
000150         10  IN-START                   PIC 9(17).
000160         10  IN-END                     PIC 9(17).
000170         10  IN-SUMMARY                 PIC X(80).
000180         10  IN-VALUE-1                 PIC S9(9)V9(2).
000190         10  IN-VALUE-2                 PIC S9(9)V9(2).
000200         10  FILLER                     PIC X(06).
000210*
000220 01  EVW-INSIGHT-TABLE-R REDEFINES EVW-INSIGHT-TABLE.
000230     05  EVW-INSIGHT-R OCCURS 1 TO 500 TIMES
000240             DEPENDING ON EVW-INSIGHT-TABLE-SIZE
000250             INDEXED BY EVW-INSIGHT-R-IDX.
000260         10  FILLER                     PIC X(20).
000270         10  IN-START-PARTS.
000280             15  IN-START-DATE          PIC 9(08).
000290             15  IN-START-TIME          PIC 9(06).
000300             15  IN-START-MS            PIC 9(03).
000310         10  IN-END-PARTS.
000320             15  IN-END-DATE            PIC 9(08).
000330             15  IN-END-TIME            PIC 9(06).
000340             15  IN-END-MS              PIC 9(03).
000350         10  FILLER                     PIC X(98).
000360*
000370 01  EVW-INSIGHT-TOTALS.
000380     05  IT-TIME-GAP-COUNT             PIC 9(5)  USAGE IS COMP.
000390     05  IT-BURST-COUNT                PIC 9(5)  USAGE IS COMP.
000400     05  IT-SEV-REGR-COUNT             PIC 9(5)  USAGE IS COMP.
000410     05  FILLER                        PIC X(05).
