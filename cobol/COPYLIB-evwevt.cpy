000010 01  EVW-EVENT-CONTROL.
000020     05  EVW-EVENT-TABLE-SIZE        PIC S9(4) USAGE IS COMP.
000030     05  EVW-EVENT-TABLE-INDEX       PIC S9(4) USAGE IS COMP.
000040     05  EVW-EVENT-SOURCE-SEQ        PIC S9(4) USAGE IS COMP.
000050     05  FILLER                      PIC X(04).
000060*
000070 01  EVW-EVENT-TABLE.
000080     05  EVW-EVENT OCCURS 1 TO 2000 TIMES
000090             DEPENDING ON EVW-EVENT-TABLE-SIZE
000100             INDEXED BY EVW-EVENT-IDX.
000110         10  EV-TIMESTAMP             PIC 9(17).
000120         10  EV-SOURCE                PIC X(12).
000130         10  EV-SEV-FLAG               PIC X(01).
000140             88  EV-SEV-PRESENT                 VALUE 'Y'.
000150             88  EV-SEV-ABSENT                  VALUE 'N'.
000160         10  EV-SEVERITY               PIC S9(3)V9(2).
000170         10  EV-MESSAGE                PIC X(80).
000180         10  EV-SRC-SEQ                PIC 9(2)  USAGE IS COMP.
000190         10  EV-REC-SEQ                PIC 9(7)  USAGE IS COMP.
000200         10  FILLER                    PIC X(05).
000210*
000220 01  EVW-EVENT-TABLE-R REDEFINES EVW-EVENT-TABLE.
000230     05  EVW-EVENT-R OCCURS 1 TO 2000 TIMES
000240             DEPENDING ON EVW-EVENT-TABLE-SIZE
000250             INDEXED BY EVW-EVENT-R-IDX.
000260         10  EV-TIMESTAMP-PARTS.
000270             15  EV-TS-DATE            PIC 9(08).
000280             15  EV-TS-TIME            PIC 9(06).
000290             15  EV-TS-MS              PIC 9(03).
000300         10  FILLER                    PIC X(97).
000310*
000320 01  EVW-RUN-TOTALS.
000330     05  RT-SOURCE-READ-COUNT PIC 9(7) USAGE IS COMP
000340             OCCURS 4 TIMES.
000350     05  RT-FUSED-COUNT        PIC 9(7) USAGE IS COMP.
000360     05  RT-SELECTED-COUNT     PIC 9(7) USAGE IS COMP.
000370     05  RT-REJECTED-COUNT     PIC 9(7) USAGE IS COMP.
000380     05  FILLER                PIC X(06).
