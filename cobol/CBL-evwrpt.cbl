000010*==================================================================*
000020* PROGRAM NAME:    EVWRPT
000030* ORIGINAL AUTHOR: R JANOWSKI
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR          REQUEST   DESCRIPTION
000070* ---------  --------------  --------  -----------------------
000080* 04/10/1990 R JANOWSKI      EW-0009   CREATED - EVENT LISTING    EW-0009
000090*                                      AND CONTROL TOTALS PRINT
000100* 08/02/1993 R JANOWSKI      EW-0024   ADDED INSIGHT LISTING      EW-0024
000110*                                      SECTION FOR THE TIME-GAP
000120*                                      ANOMALY OUTPUT
000130* 05/17/1995 T WALCOTT       EW-0036   INSIGHT LISTING NOW SHOWS  EW-0036
000140*                                      BURST AND SEV-REGRESSION
000150*                                      KINDS AS WELL
000160* 04/19/1996 T WALCOTT       EW-0042   ADDED EXPORT-FILE -        EW-0042
000170*                                      FLAT FUSED-EVENT EXPORT
000180*                                      FOR DOWNSTREAM PICKUP
000190* 09/09/1997 T WALCOTT       EW-0051   PAGE HEADINGS NOW CARRY A  EW-0051
000200*                                      RUN-DATE STAMP
000210* 01/08/1999 T WALCOTT       EW-0058   Y2K REVIEW - RUN-DATE      EW-0058
000220*                                      STAMP ALREADY 4-DIGIT YEAR
000230* 06/11/2001 T WALCOTT       EW-0069   CONTROL TOTALS NOW SHOW    EW-0069
000240*                                      PER-SOURCE READ COUNTS
000250* 04/02/2003 T WALCOTT       EW-0073   EVENT AND INSIGHT LISTINGS  EW-0073
000260*                                      NOW SHOW AN EMPTY-TABLE
000270*                                      MESSAGE AND A TRAILING
000280*                                      TOTAL LINE; INSIGHT DETAIL
000290*                                      NOW SHOWS THE END TIMESTAMP;
000300*                                      EXPORT NOW CONFIRMS THE
000310*                                      RECORD COUNT WRITTEN; EVENT
000320*                                      LISTING MAY BE CAPPED BY A
000330*                                      RUN-TIME LIMIT
000340* 09/03/2003 T WALCOTT       EW-0078   EXPORT RECORD NOW CARRIES  EW-0078
000350*                                      ITS OWN SEVERITY FLAG FIELD
000360*                                      AHEAD OF THE SEVERITY VALUE;
000370*                                      RUN-DATE COMPUTE MOVED TO
000380*                                      ITS OWN PERFORM ... THRU
000390*                                      RANGE WITH A READY SWITCH
000400*==================================================================*
000410 IDENTIFICATION DIVISION.
000420 PROGRAM-ID.  EVWRPT.
000430 AUTHOR. R JANOWSKI.
000440 INSTALLATION. COBOL DEVELOPMENT CENTER.
000450 DATE-WRITTEN. 04/10/1990.
000460 DATE-COMPILED.
000470 SECURITY. NON-CONFIDENTIAL.
000480*==================================================================*
000490 ENVIRONMENT DIVISION.
000500*------------------------------------------------------------------*
000510 CONFIGURATION SECTION.
000520*------------------------------------------------------------------*
000530 SOURCE-COMPUTER. IBM-3081.
000540 OBJECT-COMPUTER. IBM-3081.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570*------------------------------------------------------------------*
000580 INPUT-OUTPUT SECTION.
000590*------------------------------------------------------------------*
000600 FILE-CONTROL.
000610     SELECT EVW-REPORT-FILE ASSIGN TO EVWRPT1
000620       ORGANIZATION IS LINE SEQUENTIAL
000630       FILE STATUS IS WS-REPORT-STATUS.
000640*
000650     SELECT EVW-EXPORT-FILE ASSIGN TO EVWEXP1
000660       ORGANIZATION IS LINE SEQUENTIAL
000670       FILE STATUS IS WS-EXPORT-STATUS.
000680*==================================================================*
000690 DATA DIVISION.
000700 FILE SECTION.
000710*------------------------------------------------------------------*
000720*    132-COLUMN PRINT LINE - THE SAME WIDE-CARRIAGE CONVENTION     *
000730*    USED ON THE OLD UNEMPLOYMENT AND COVID PRINT REPORTS.        *
000740*------------------------------------------------------------------*
000750 FD  EVW-REPORT-FILE.
000760 01  EVW-PRINT-LINE                   PIC X(132).
000770*------------------------------------------------------------------*
000780 FD  EVW-EXPORT-FILE.
000790 01  EVW-EXPORT-LINE                  PIC X(140).
000800*------------------------------------------------------------------*
000810 WORKING-STORAGE SECTION.
000820*------------------------------------------------------------------*
000830 01  WS-FILE-STATUS-AREAS.
000840     05  WS-REPORT-STATUS              PIC X(02) VALUE '00'.
000850     05  WS-EXPORT-STATUS               PIC X(02) VALUE '00'.
000860*------------------------------------------------------------------*
000870 01  WS-PAGE-CONTROL.
000880     05  WS-LINE-COUNT                  PIC S9(4) USAGE IS COMP
000890         VALUE +99.
000900     05  WS-PAGE-NUMBER                 PIC S9(4) USAGE IS COMP
000910         VALUE ZERO.
000920     05  WS-LINES-PER-PAGE               PIC S9(4) USAGE IS COMP
000930         VALUE +55.
000940*------------------------------------------------------------------*
000950 01  WS-RUN-DATE-AREA.
000960     05  WS-RUN-YEAR                    PIC 9(4).
000970     05  WS-RUN-MONTH                    PIC 9(2).
000980     05  WS-RUN-DAY                      PIC 9(2).
000990*------------------------------------------------------------------*
001000 01  WS-ACCEPT-DATE-AREA.
001010     05  WS-ACCEPT-DATE                 PIC 9(6).
001020 01  WS-ACCEPT-DATE-PARTS REDEFINES WS-ACCEPT-DATE-AREA.
001030     05  WS-ACCEPT-YY                    PIC 9(2).
001040     05  WS-ACCEPT-MM                    PIC 9(2).
001050     05  WS-ACCEPT-DD                    PIC 9(2).
001060*------------------------------------------------------------------*
001070*    HEADING LINES FOR THE EVENT LISTING - REDEFINED AS ONE FLAT   *
001080*    132-BYTE FIELD FOR THE SINGLE MOVE TO EVW-PRINT-LINE.        *
001090*------------------------------------------------------------------*
001100 01  WS-HDG-1.
001110     05  FILLER        PIC X(01) VALUE SPACE.
001120     05  FILLER        PIC X(40) VALUE
001130         'EVENTWEAVER - FUSED EVENT LISTING'.
001140     05  FILLER        PIC X(10) VALUE 'PAGE'.
001150     05  WS-HDG-1-PAGE PIC ZZZ9.
001160     05  FILLER        PIC X(77) VALUE SPACES.
001170 01  WS-HDG-1-FLAT REDEFINES WS-HDG-1.
001180     05  FILLER        PIC X(132).
001190*
001200 01  WS-HDG-2.
001210     05  FILLER        PIC X(01) VALUE SPACE.
001220     05  FILLER        PIC X(12) VALUE 'RUN DATE '.
001230     05  WS-HDG-2-YEAR PIC 9999.
001240     05  FILLER        PIC X(01) VALUE '-'.
001250     05  WS-HDG-2-MON  PIC 99.
001260     05  FILLER        PIC X(01) VALUE '-'.
001270     05  WS-HDG-2-DAY  PIC 99.
001280     05  FILLER        PIC X(113) VALUE SPACES.
001290 01  WS-HDG-2-FLAT REDEFINES WS-HDG-2.
001300     05  FILLER        PIC X(132).
001310*
001320 01  WS-HDG-3-EVENTS.
001330     05  FILLER        PIC X(01)  VALUE SPACE.
001340     05  FILLER        PIC X(20)  VALUE 'TIMESTAMP'.
001350     05  FILLER        PIC X(14)  VALUE 'SOURCE'.
001360     05  FILLER        PIC X(10)  VALUE 'SEVERITY'.
001370     05  FILLER        PIC X(80)  VALUE 'MESSAGE'.
001380     05  FILLER        PIC X(07)  VALUE SPACES.
001390*------------------------------------------------------------------*
001400*    ONE DETAIL LINE FOR THE EVENT LISTING.                       *
001410*------------------------------------------------------------------*
001420 01  WS-DETAIL-EVENT.
001430     05  FILLER             PIC X(01)      VALUE SPACE.
001440     05  DL-DATE             PIC 9999/99/99.
001450     05  FILLER             PIC X(01)      VALUE SPACE.
001460     05  DL-TIME             PIC 99:99:99.
001470     05  FILLER             PIC X(01)      VALUE SPACE.
001480     05  DL-SOURCE           PIC X(14).
001490     05  DL-SEVERITY         PIC ZZZ9.99.
001500     05  FILLER             PIC X(01)      VALUE SPACE.
001510     05  DL-MESSAGE          PIC X(80).
001520*------------------------------------------------------------------*
001530*    ONE DETAIL LINE FOR THE INSIGHT LISTING.                     *
001540*------------------------------------------------------------------*
001550 01  WS-DETAIL-INSIGHT.
001560     05  FILLER             PIC X(01)      VALUE SPACE.
001570     05  DI-KIND             PIC X(21).
001580     05  DI-START-DATE       PIC 9999/99/99.
001590     05  FILLER             PIC X(01)      VALUE SPACE.
001600     05  DI-START-TIME       PIC 99:99:99.
001610     05  FILLER             PIC X(01)      VALUE SPACE.
001620     05  DI-END-DATE         PIC 9999/99/99.
001630     05  FILLER             PIC X(01)      VALUE SPACE.
001640     05  DI-END-TIME         PIC 99:99:99.
001650     05  FILLER             PIC X(01)      VALUE SPACE.
001660     05  DI-SUMMARY          PIC X(80).
001670     05  FILLER             PIC X(06)      VALUE SPACES.
001680*------------------------------------------------------------------*
001690 01  WS-CONTROL-TOTALS-LINES.
001700     05  WS-CT-SOURCE-LINE.
001710         10  FILLER           PIC X(01) VALUE SPACE.
001720         10  CT-SOURCE-NAME    PIC X(14).
001730         10  CT-SOURCE-LABEL   PIC X(08) VALUE 'RECORDS '.
001740         10  CT-SOURCE-COUNT   PIC ZZZ,ZZ9.
001750         10  FILLER           PIC X(98) VALUE SPACES.
001760*------------------------------------------------------------------*
001770*    EVENT LISTING LIMIT - ZERO MEANS UNLIMITED.  SET FROM A        *
001780*    RUN PARAMETER IN SHOPS THAT WANT A SAMPLE LISTING ONLY; THIS   *
001790*    PROGRAM LEAVES IT AT ZERO UNLESS A FUTURE CALLER POPULATES IT. *
001800*------------------------------------------------------------------*
001810 01  WS-REPORT-CONFIG.
001820     05  WS-EVENT-LIST-LIMIT        PIC 9(9) USAGE IS COMP
001830         VALUE ZERO.
001840     05  WS-EVENT-LIST-EFFECTIVE    PIC 9(9) USAGE IS COMP
001850         VALUE ZERO.
001860     05  WS-EVENTS-LISTED-COUNT     PIC 9(7) USAGE IS COMP
001870         VALUE ZERO.
001880     05  FILLER                     PIC X(04).
001890*------------------------------------------------------------------*
001900 01  WS-SUBSCRIPTS-MISC.
001910     05  WS-EVENT-IDX                PIC S9(4) USAGE IS COMP.
001920     05  WS-INSIGHT-SCAN-IDX2         PIC S9(4) USAGE IS COMP.
001930     05  WS-SOURCE-IDX                PIC S9(4) USAGE IS COMP.
001940     05  WS-EXPORT-SEVERITY-EDIT       PIC -ZZZ9.99.
001950     05  FILLER                       PIC X(04).
001960*------------------------------------------------------------------*
001970*    STANDALONE RUN-DATE-READY SWITCH (EW-0078) - SET ONCE          *
001980*    0010-COMPUTE-RUN-DATE HAS FILLED WS-RUN-YEAR/MONTH/DAY, SO     *
001990*    THE HEADING PARAGRAPHS NEVER FORMAT A DATE BEFORE IT IS SET.   *
002000*------------------------------------------------------------------*
002010 77  WS-RUN-DATE-READY-SWITCH           PIC X(01) VALUE 'N'.
002020     88  WS-RUN-DATE-IS-READY                   VALUE 'Y'.
002030     88  WS-RUN-DATE-NOT-READY                  VALUE 'N'.
002040*==================================================================*
002050 LINKAGE SECTION.
002060*------------------------------------------------------------------*
002070     COPY EVWEVT.
002080     COPY EVWCFG.
002090     COPY EVWINS.
002100*==================================================================*
002110 PROCEDURE DIVISION USING EVW-EVENT-CONTROL, EVW-EVENT-TABLE,
002120     EVW-SOURCE-CONFIG-TABLE, EVW-RUN-TOTALS, EVW-INSIGHT-CONTROL,
002130     EVW-INSIGHT-TABLE, EVW-INSIGHT-TOTALS.
002140*------------------------------------------------------------------*
002150 0000-MAIN-PROCESSING.
002160*------------------------------------------------------------------*
002170     PERFORM 1000-OPEN-REPORT-FILES.
002180     PERFORM 0010-COMPUTE-RUN-DATE THRU 0010-COMPUTE-RUN-DATE-EXIT.
002200     PERFORM 2000-EVENT-LISTING.
002210     PERFORM 3000-INSIGHT-LISTING.
002220     PERFORM 4000-EXPORT-EVENTS.
002230     PERFORM 5000-CONTROL-TOTALS.
002240     PERFORM 9000-CLOSE-REPORT-FILES.
002250     GOBACK.
002260*------------------------------------------------------------------*
002270*    0010-COMPUTE-RUN-DATE (EW-0078) - WINDOWED Y2K CENTURY RULE,    *
002280*    SAME AS EVWMAIN'S OWN ACCEPT DATE LOGIC.  KEPT AS ITS OWN      *
002290*    PERFORM ... THRU RANGE SO THE HEADING PARAGRAPHS CAN SHARE     *
002300*    IT WITHOUT 0000-MAIN-PROCESSING CARRYING THE COMPUTE INLINE.   *
002310*------------------------------------------------------------------*
002320 0010-COMPUTE-RUN-DATE.
002330*------------------------------------------------------------------*
002340     ACCEPT WS-ACCEPT-DATE FROM DATE.
002350     IF WS-ACCEPT-YY < 50
002360         COMPUTE WS-RUN-YEAR = 2000 + WS-ACCEPT-YY
002370     ELSE
002380         COMPUTE WS-RUN-YEAR = 1900 + WS-ACCEPT-YY
002390     END-IF.
002400     MOVE WS-ACCEPT-MM TO WS-RUN-MONTH.
002410     MOVE WS-ACCEPT-DD TO WS-RUN-DAY.
002420     SET WS-RUN-DATE-IS-READY TO TRUE.
002430 0010-COMPUTE-RUN-DATE-EXIT.
002440     EXIT.
002450*------------------------------------------------------------------*
002460 1000-OPEN-REPORT-FILES.
002470*------------------------------------------------------------------*
002480     OPEN OUTPUT EVW-REPORT-FILE.
002490     IF WS-REPORT-STATUS NOT = '00'
002500         DISPLAY 'EVWRPT - CANNOT OPEN REPORT FILE, STATUS ',
002510             WS-REPORT-STATUS
002520         MOVE 16 TO RETURN-CODE
002530         STOP RUN
002540     END-IF.
002550     OPEN OUTPUT EVW-EXPORT-FILE.
002560     IF WS-EXPORT-STATUS NOT = '00'
002570         DISPLAY 'EVWRPT - CANNOT OPEN EXPORT FILE, STATUS ',
002580             WS-EXPORT-STATUS
002590         MOVE 16 TO RETURN-CODE
002600         STOP RUN
002610     END-IF.
002620*------------------------------------------------------------------*
002630*    2000-EVENT-LISTING - ONE DETAIL LINE PER FUSED, SELECTED     *
002640*    EVENT, IN THE TIME ORDER LEFT BY EVWFUSE.                   *
002650*------------------------------------------------------------------*
002660 2000-EVENT-LISTING.
002670*------------------------------------------------------------------*
002680     MOVE +99 TO WS-LINE-COUNT.
002690     MOVE ZERO TO WS-EVENTS-LISTED-COUNT.
002700     PERFORM 2100-EVENT-HEADINGS.
002710     IF EVW-EVENT-TABLE-SIZE = ZERO
002720         MOVE '   (NO DATA)' TO EVW-PRINT-LINE
002730         WRITE EVW-PRINT-LINE AFTER ADVANCING 1 LINE
002740         GO TO 2000-EVENT-LISTING-TOTAL
002750     END-IF.
002760     MOVE EVW-EVENT-TABLE-SIZE TO WS-EVENT-LIST-EFFECTIVE.
002770     IF WS-EVENT-LIST-LIMIT > ZERO
002780         AND WS-EVENT-LIST-LIMIT < EVW-EVENT-TABLE-SIZE
002790         MOVE WS-EVENT-LIST-LIMIT TO WS-EVENT-LIST-EFFECTIVE
002800     END-IF.
002810     PERFORM 2050-PRINT-ONE-EVENT VARYING WS-EVENT-IDX FROM 1 BY 1
002820             UNTIL WS-EVENT-IDX > WS-EVENT-LIST-EFFECTIVE.
002830 2000-EVENT-LISTING-TOTAL.
002840     MOVE SPACES TO EVW-PRINT-LINE.
002850     STRING '   EVENTS LISTED: ' DELIMITED BY SIZE
002860         WS-EVENTS-LISTED-COUNT DELIMITED BY SIZE
002870         INTO EVW-PRINT-LINE.
002880     WRITE EVW-PRINT-LINE AFTER ADVANCING 1 LINE.
002890 2000-EVENT-LISTING-EXIT.
002900     EXIT.
002910*------------------------------------------------------------------*
002920 2050-PRINT-ONE-EVENT.
002930*------------------------------------------------------------------*
002940     IF WS-LINE-COUNT >= WS-LINES-PER-PAGE
002950         PERFORM 2100-EVENT-HEADINGS
002960     END-IF.
002970     SET EVW-EVENT-R-IDX TO WS-EVENT-IDX.
002980     MOVE EV-TS-DATE (WS-EVENT-IDX) TO DL-DATE.
002990     MOVE EV-TS-TIME (WS-EVENT-IDX) TO DL-TIME.
003000     MOVE EV-SOURCE (WS-EVENT-IDX) TO DL-SOURCE.
003010     IF EV-SEV-PRESENT (WS-EVENT-IDX)
003020         MOVE EV-SEVERITY (WS-EVENT-IDX) TO DL-SEVERITY
003030     ELSE
003040         MOVE SPACES TO DL-SEVERITY
003050     END-IF.
003060     MOVE EV-MESSAGE (WS-EVENT-IDX) TO DL-MESSAGE.
003070     WRITE EVW-PRINT-LINE FROM WS-DETAIL-EVENT.
003080     ADD 1 TO WS-LINE-COUNT.
003090     ADD 1 TO WS-EVENTS-LISTED-COUNT.
003100*------------------------------------------------------------------*
003110 2100-EVENT-HEADINGS.
003120*------------------------------------------------------------------*
003130     ADD 1 TO WS-PAGE-NUMBER.
003140     MOVE WS-PAGE-NUMBER TO WS-HDG-1-PAGE.
003150     WRITE EVW-PRINT-LINE FROM WS-HDG-1 AFTER ADVANCING
003160         TOP-OF-FORM.
003170     MOVE WS-RUN-YEAR TO WS-HDG-2-YEAR.
003180     MOVE WS-RUN-MONTH TO WS-HDG-2-MON.
003190     MOVE WS-RUN-DAY TO WS-HDG-2-DAY.
003200     WRITE EVW-PRINT-LINE FROM WS-HDG-2 AFTER ADVANCING 1 LINE.
003210     WRITE EVW-PRINT-LINE FROM WS-HDG-3-EVENTS AFTER ADVANCING
003220         2 LINES.
003230     MOVE +4 TO WS-LINE-COUNT.
003240*------------------------------------------------------------------*
003250*    3000-INSIGHT-LISTING - ONE DETAIL LINE PER DETECTED ANOMALY, *
003260*    ALREADY IN TIME ORDER FROM EVWANAL'S MERGE SORT.             *
003270*------------------------------------------------------------------*
003280 3000-INSIGHT-LISTING.
003290*------------------------------------------------------------------*
003300     WRITE EVW-PRINT-LINE FROM SPACES AFTER ADVANCING
003310         TOP-OF-FORM.
003320     MOVE 'EVENTWEAVER - ANOMALY INSIGHTS' TO EVW-PRINT-LINE.
003330     WRITE EVW-PRINT-LINE AFTER ADVANCING 1 LINE.
003340     IF EVW-INSIGHT-TABLE-SIZE = ZERO
003350         MOVE '   (NO INSIGHTS FOUND)' TO EVW-PRINT-LINE
003360         WRITE EVW-PRINT-LINE AFTER ADVANCING 1 LINE
003370     ELSE
003380         PERFORM 3050-PRINT-ONE-INSIGHT VARYING WS-INSIGHT-SCAN-IDX2
003390             FROM 1 BY 1
003400             UNTIL WS-INSIGHT-SCAN-IDX2 > EVW-INSIGHT-TABLE-SIZE
003410     END-IF.
003420     MOVE SPACES TO EVW-PRINT-LINE.
003430     STRING '   TIME-GAP: ' DELIMITED BY SIZE
003440         IT-TIME-GAP-COUNT DELIMITED BY SIZE
003450         '  BURST: ' DELIMITED BY SIZE
003460         IT-BURST-COUNT DELIMITED BY SIZE
003470         '  SEV-REGRESSION: ' DELIMITED BY SIZE
003480         IT-SEV-REGR-COUNT DELIMITED BY SIZE
003490         INTO EVW-PRINT-LINE.
003500     WRITE EVW-PRINT-LINE AFTER ADVANCING 1 LINE.
003510 3000-INSIGHT-LISTING-EXIT.
003520     EXIT.
003530*------------------------------------------------------------------*
003540 3050-PRINT-ONE-INSIGHT.
003550*------------------------------------------------------------------*
003560     SET EVW-INSIGHT-R-IDX TO WS-INSIGHT-SCAN-IDX2.
003570     MOVE IN-KIND (WS-INSIGHT-SCAN-IDX2) TO DI-KIND.
003580     MOVE IN-START-DATE (WS-INSIGHT-SCAN-IDX2) TO
003590         DI-START-DATE.
003600     MOVE IN-START-TIME (WS-INSIGHT-SCAN-IDX2) TO
003610         DI-START-TIME.
003620     MOVE IN-END-DATE (WS-INSIGHT-SCAN-IDX2) TO
003630         DI-END-DATE.
003640     MOVE IN-END-TIME (WS-INSIGHT-SCAN-IDX2) TO
003650         DI-END-TIME.
003660     MOVE IN-SUMMARY (WS-INSIGHT-SCAN-IDX2) TO DI-SUMMARY.
003670     WRITE EVW-PRINT-LINE FROM WS-DETAIL-INSIGHT
003680         AFTER ADVANCING 1 LINE.
003690*------------------------------------------------------------------*
003700*    4000-EXPORT-EVENTS - FLAT COMMA-DELIMITED EXPORT OF THE      *
003710*    FUSED, SELECTED EVENT TABLE FOR DOWNSTREAM PICKUP.           *
003720*------------------------------------------------------------------*
003730 4000-EXPORT-EVENTS.
003740*------------------------------------------------------------------*
003750     IF EVW-EVENT-TABLE-SIZE = ZERO
003760         GO TO 4000-EXPORT-EVENTS-TOTAL
003770     END-IF.
003780     PERFORM 4050-EXPORT-ONE-EVENT VARYING WS-EVENT-IDX FROM 1 BY 1
003790             UNTIL WS-EVENT-IDX > EVW-EVENT-TABLE-SIZE.
003800 4000-EXPORT-EVENTS-TOTAL.
003810     MOVE SPACES TO EVW-EXPORT-LINE.
003820     STRING 'WROTE ' DELIMITED BY SIZE
003830         EVW-EVENT-TABLE-SIZE DELIMITED BY SIZE
003840         ' EVENTS' DELIMITED BY SIZE
003850         INTO EVW-EXPORT-LINE.
003860     WRITE EVW-EXPORT-LINE.
003870 4000-EXPORT-EVENTS-EXIT.
003880     EXIT.
003890*------------------------------------------------------------------*
003900 4050-EXPORT-ONE-EVENT.
003910*------------------------------------------------------------------*
003920     IF EV-SEV-PRESENT (WS-EVENT-IDX)
003930         MOVE EV-SEVERITY (WS-EVENT-IDX) TO
003940             WS-EXPORT-SEVERITY-EDIT
003950     ELSE
003960         MOVE SPACES TO WS-EXPORT-SEVERITY-EDIT
003970     END-IF.
003980     STRING EV-TIMESTAMP (WS-EVENT-IDX) DELIMITED BY SIZE
003990         ',' DELIMITED BY SIZE
004000         EV-SOURCE (WS-EVENT-IDX) DELIMITED BY SPACE
004010         ',' DELIMITED BY SIZE
004020         EV-SEV-FLAG (WS-EVENT-IDX) DELIMITED BY SIZE
004030         ',' DELIMITED BY SIZE
004040         WS-EXPORT-SEVERITY-EDIT DELIMITED BY SIZE
004050         ',' DELIMITED BY SIZE
004060         EV-MESSAGE (WS-EVENT-IDX) DELIMITED BY SIZE
004070         INTO EVW-EXPORT-LINE.
004080     WRITE EVW-EXPORT-LINE.
004090*------------------------------------------------------------------*
004100*    5000-CONTROL-TOTALS - ONE LINE PER SOURCE SHOWING RECORDS    *
004110*    READ, THEN THE FUSED/SELECTED/REJECTED AND INSIGHT COUNTS.  *
004120*------------------------------------------------------------------*
004130 5000-CONTROL-TOTALS.
004140*------------------------------------------------------------------*
004150     WRITE EVW-PRINT-LINE FROM SPACES AFTER ADVANCING
004160         TOP-OF-FORM.
004170     MOVE 'EVENTWEAVER - CONTROL TOTALS' TO EVW-PRINT-LINE.
004180     WRITE EVW-PRINT-LINE AFTER ADVANCING 1 LINE.
004190     PERFORM 5050-PRINT-ONE-SOURCE-TOTAL VARYING WS-SOURCE-IDX
004200             FROM 1 BY 1
004210             UNTIL WS-SOURCE-IDX > 4.
004220     MOVE 'FUSED   ' TO CT-SOURCE-NAME.
004230     MOVE RT-FUSED-COUNT TO CT-SOURCE-COUNT.
004240     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004250         AFTER ADVANCING 1 LINE.
004260     MOVE 'SELECTED' TO CT-SOURCE-NAME.
004270     MOVE RT-SELECTED-COUNT TO CT-SOURCE-COUNT.
004280     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004290         AFTER ADVANCING 1 LINE.
004300     MOVE 'REJECTED' TO CT-SOURCE-NAME.
004310     MOVE RT-REJECTED-COUNT TO CT-SOURCE-COUNT.
004320     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004330         AFTER ADVANCING 1 LINE.
004340     MOVE 'COUNT   ' TO CT-SOURCE-LABEL.
004350     MOVE 'TIME-GAP' TO CT-SOURCE-NAME.
004360     MOVE IT-TIME-GAP-COUNT TO CT-SOURCE-COUNT.
004370     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004380         AFTER ADVANCING 1 LINE.
004390     MOVE 'BURST   ' TO CT-SOURCE-NAME.
004400     MOVE IT-BURST-COUNT TO CT-SOURCE-COUNT.
004410     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004420         AFTER ADVANCING 1 LINE.
004430     MOVE 'SEV-REGR' TO CT-SOURCE-NAME.
004440     MOVE IT-SEV-REGR-COUNT TO CT-SOURCE-COUNT.
004450     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004460         AFTER ADVANCING 1 LINE.
004470*------------------------------------------------------------------*
004480 5050-PRINT-ONE-SOURCE-TOTAL.
004490*------------------------------------------------------------------*
004500     SET SC-IDX TO WS-SOURCE-IDX.
004510     MOVE SC-NAME (SC-IDX) TO CT-SOURCE-NAME.
004520     MOVE RT-SOURCE-READ-COUNT (WS-SOURCE-IDX) TO
004530         CT-SOURCE-COUNT.
004540     WRITE EVW-PRINT-LINE FROM WS-CT-SOURCE-LINE
004550         AFTER ADVANCING 1 LINE.
004560*------------------------------------------------------------------*
004570 9000-CLOSE-REPORT-FILES.
004580*------------------------------------------------------------------*
004590     CLOSE EVW-REPORT-FILE.
004600     CLOSE EVW-EXPORT-FILE.
