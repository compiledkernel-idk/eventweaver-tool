000010 01  EVW-SOURCE-CONFIG-TABLE.
000020     05  SC-ENTRY OCCURS 4 TIMES INDEXED BY SC-IDX.
000030         10  SC-NAME                  PIC X(12).
000040         10  SC-FILE-ID                PIC X(30).
000050         10  SC-SKEW-MS                PIC S9(9).
000060         10  SC-SEV-OVERRIDE-COUNT     PIC 9(1)  USAGE IS COMP.
000070         10  SC-SEV-OVERRIDE OCCURS 3 TIMES.
000080             15  SM-NAME               PIC X(10).
000090             15  SM-VALUE              PIC S9(3)V9(2).
000100         10  FILLER                    PIC X(07).
000110     05  SC-ENTRY-U REDEFINES SC-ENTRY OCCURS 4 TIMES.
000120         10  FILLER                    PIC X(12).
000130         10  FILLER                    PIC X(30).
000140         10  SC-SKEW-MS-U               PIC 9(9).
000150         10  FILLER                    PIC X(58).
000160*
000170 01  EVW-SEVERITY-MAP-GLOBAL.
000180     05  SM-GLOBAL-ENTRY OCCURS 7 TIMES INDEXED BY SM-GLOBAL-IDX.
000190         10  SM-G-NAME                 PIC X(10).
000200         10  SM-G-VALUE                PIC S9(3)V9(2).
000210*
000220 01  EVW-HEURISTICS-CONFIG.
000230     05  HC-GAP-MS                    PIC 9(9).
000240     05  HC-BURST-WINDOW-MS            PIC 9(9).
000250     05  HC-BURST-THRESHOLD            PIC 9(4).
000260     05  HC-SEV-HORIZON                PIC 9(4).
000270     05  HC-SEV-DELTA                  PIC S9(3)V9(2).
000280     05  FILLER                        PIC X(08).
000290*
000300 01  EVW-FILTER-CONTROL.
000310     05  FC-ACTIVE-COUNT               PIC 9(1)  USAGE IS COMP.
000320     05  FILLER                        PIC X(03).
000330 01  EVW-FILTER-TABLE.
000340     05  FC-ENTRY OCCURS 5 TIMES INDEXED BY FC-IDX.
000350         10  FC-FIELD-CODE             PIC X(01).
000360             88  FC-FIELD-IS-SOURCE              VALUE 'S'.
000370             88  FC-FIELD-IS-SEVERITY             VALUE 'V'.
000380             88  FC-FIELD-IS-MESSAGE              VALUE 'M'.
000390         10  FC-OPERATOR                PIC X(02).
000400         10  FC-LITERAL-TEXT             PIC X(20).
000410         10  FC-LITERAL-NUM              PIC S9(3)V9(2).
000420         10  FC-NEGATE                   PIC X(01).
000430             88  FC-IS-NEGATED                    VALUE 'Y'.
000440         10  FC-COMBINE                  PIC X(03).
000450             88  FC-COMBINE-IS-FIRST               VALUE '   '.
000460             88  FC-COMBINE-IS-AND                 VALUE 'AND'.
000470             88  FC-COMBINE-IS-OR                  VALUE 'OR '.
000480         10  FILLER                      PIC X(09).
